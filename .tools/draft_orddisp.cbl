      *
      * MERIDIAN DATA SERVICES - ORDER PROCESSING SYSTEM
      * ALL RIGHTS RESERVED
      *
      * THIS PROGRAM IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
      * MERIDIAN DATA SERVICES.  THE NOTICE ABOVE DOES NOT EVIDENCE
      * ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
      *
      * IDENT: ORDDISP.CBL  1.9
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  ORDDISP.
       AUTHOR.  R T COLLINS.
       INSTALLATION.  MERIDIAN DATA SERVICES.
       DATE-WRITTEN.  03/11/1994.
       DATE-COMPILED.
       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      * CHANGE LOG
      *****************************************************************
      * 03/11/94 RTC  INITIAL VERSION - ORDER-DISPATCH BATCH DRIVER,
      *               REPLACES MANUAL STATUS POSTING FOR USER ORDERS.
      * 04/02/94 RTC  ZERO-ORDERS-FOR-USER NOW FAILS THE RUN, PER
      *               AUDIT FINDING AR-118.
      * 07/19/94 DJW  PRIORITY IS NOW RECOMPUTED EVEN WHEN THE RULE
      *               RETURNS AN ERROR CODE (PR-0092).
      * 01/05/95 DJW  ADDED ONE-LINE OPERATOR DISPLAY PER ORDER FOR
      *               THE OPS DESK.
      * 06/30/95 LMK  FAILED PERSISTENCE WRITE NOW OVERRIDES STATUS
      *               WITH DB-ERROR AND FAILS THE RUN (INC-2205).
      * 02/14/96 LMK  TIGHTENED FILE STATUS CHECKS AFTER THE
      *               ORDERS.DAT OPEN FAILURE INCIDENT.
      * 08/22/97 PAS  ADDED RUN-DATE STAMP TO THE OPERATOR LOG LINE.
      * 11/09/98 PAS  YEAR 2000 REVIEW - WS-CURRENT-DATE WINDOW
      *               CHECKED, NO CENTURY ASSUMPTIONS FOUND.
      * 01/15/99 PAS  YEAR 2000 SIGN-OFF, SEE CR-99-004.
      * 03/03/00 RTC  CLEANED UP DISPLAY TEXT FOR NEW CONSOLE WIDTH.
      * 09/17/01 DJW  ADDED ORDER/FAILURE COUNTS TO TERMINATION
      *               SUMMARY.
      * 05/06/03 LMK  RULE DISPATCH RECAST AS SEPARATE CALLED
      *               PROGRAMS, ONE PER ORDER TYPE (CR-2003-118).
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  MERIDIAN-486.
       OBJECT-COMPUTER.  MERIDIAN-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ORDERS-FILE ASSIGN TO "ORDERS.DAT"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FILE-STATUS-ORD.
           SELECT UPDATES-FILE ASSIGN TO "UPDATES.DAT"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FILE-STATUS-UPD.
      *
       DATA DIVISION.
       FILE SECTION.
      *
       FD  ORDERS-FILE.
       COPY ORDREC.
      *
       FD  UPDATES-FILE.
       COPY UPDREC.
      *
       WORKING-STORAGE SECTION.
      *****************************************************************
      * PROGRAM CONSTANTS AND SWITCHES
      *****************************************************************
       01  WS-PROGRAM-CONSTANTS.
           05  WS-YES-CNST                 PIC X VALUE 'Y'.
           05  WS-NO-CNST                  PIC X VALUE 'N'.
           05  FILLER                      PIC X(02) VALUE SPACES.
      *
       01  WS-SWITCHES.
           05  ORDERS-EOF-SW               PIC X VALUE 'N'.
               88  ORDERS-EOF                      VALUE 'Y'.
           05  OVERALL-RESULT-SW           PIC X VALUE 'Y'.
               88  OVERALL-SUCCESS                 VALUE 'Y'.
               88  OVERALL-FAILED                  VALUE 'N'.
           05  WS-ANY-ORDER-FOUND-SW       PIC X VALUE 'N'.
               88  WS-ANY-ORDER-FOUND              VALUE 'Y'.
           05  WS-ORDERS-OPEN-SW           PIC X VALUE 'N'.
           05  WS-UPDATES-OPEN-SW          PIC X VALUE 'N'.
           05  FILLER                      PIC X(02) VALUE SPACES.
      *****************************************************************
      * RUN COUNTERS
      *****************************************************************
       01  WS-COUNTERS.
           05  WS-ORDERS-READ-CNT          PIC S9(07) COMP VALUE ZERO.
           05  WS-ORDERS-FAILED-CNT        PIC S9(07) COMP VALUE ZERO.
           05  FILLER                      PIC X(04) VALUE SPACES.
      *****************************************************************
      * BATCH PARAMETER CARD (REQUESTED USER ID)
      *****************************************************************
       01  WS-PARM-CARD                    PIC X(09) VALUE ZEROS.
       01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
           05  WS-PARM-USER-ID-N           PIC 9(09).
      *
       77  WS-REQUESTED-USER-ID            PIC 9(09).
      *****************************************************************
      * RUN DATE (OPERATOR LOG STAMP)
      *****************************************************************
       01  WS-CURRENT-DATE                 PIC 9(06).
       01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
           05  WS-CD-YY                    PIC 99.
           05  WS-CD-MM                    PIC 99.
           05  WS-CD-DD                    PIC 99.
      *****************************************************************
      * RULE RESULTS RETURNED FROM THE CALLED RULE PROGRAMS
      *****************************************************************
       77  WS-RESULT-STATUS                PIC X(13).
       77  WS-RESULT-PRIORITY              PIC X(04).
      *****************************************************************
      * FILE STATUS GROUPS
      *****************************************************************
       01  WS-FILE-STATUS-ORD.
           05  STATUS-1                    PIC X.
           05  STATUS-2                    PIC X.
       01  WS-FILE-STATUS-UPD.
           05  STATUS-1                    PIC X.
           05  STATUS-2                    PIC X.
      *****************************************************************
      * OPERATOR DISPLAY LINE - ONE PER ORDER PROCESSED
      *****************************************************************
       01  WS-DISPLAY-LINE.
           05  FILLER                      PIC X(11) VALUE
               'ORDER ID: '.
           05  DL-ORDER-ID                 PIC 9(09).
           05  FILLER                      PIC X(08) VALUE
               ' TYPE: '.
           05  DL-ORDER-TYPE               PIC X(01).
           05  FILLER                      PIC X(10) VALUE
               ' STATUS: '.
           05  DL-ORDER-STATUS             PIC X(13).
           05  FILLER                      PIC X(12) VALUE
               ' PRIORITY: '.
           05  DL-ORDER-PRIORITY           PIC X(04).
           05  FILLER                      PIC X(12) VALUE SPACES.
       01  WS-DISPLAY-LINE-R REDEFINES WS-DISPLAY-LINE
                                           PIC X(80).
      *****************************************************************
      * OVERALL RESULT AND SUMMARY MESSAGES
      *****************************************************************
       01  WS-RESULT-MESSAGE.
           05  FILLER                      PIC X(20) VALUE
               'ORDDISP RUN RESULT: '.
           05  WS-RESULT-TEXT              PIC X(07).
           05  FILLER                      PIC X(53) VALUE SPACES.
      *
       01  WS-SUMMARY-MESSAGE.
           05  FILLER                      PIC X(17) VALUE
               'ORDERS READ:    '.
           05  WS-SUMM-READ                PIC ZZZ,ZZ9.
           05  FILLER                      PIC X(20) VALUE
               '  PERSIST FAILURES:'.
           05  WS-SUMM-FAILED              PIC ZZZ,ZZ9.
           05  FILLER                      PIC X(33) VALUE SPACES.
      *
       PROCEDURE DIVISION.
      *
       START-ORDDISP.
           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
           PERFORM 2000-READ-ORDER THRU 2000-EXIT.
           PERFORM 3000-PROCESS-ORDER THRU 3000-EXIT
               UNTIL ORDERS-EOF.
           PERFORM 8000-CHECK-ANY-FOUND THRU 8000-EXIT.
           PERFORM 9000-TERMINATE THRU 9000-EXIT.
           STOP RUN.
      *****************************************************************
      * 1000-INITIALIZE - READ THE PARM CARD, OPEN THE FILES
      *****************************************************************
       1000-INITIALIZE.
           ACCEPT WS-PARM-CARD FROM SYSIN.
           MOVE WS-PARM-USER-ID-N TO WS-REQUESTED-USER-ID.
           ACCEPT WS-CURRENT-DATE FROM DATE.
           SET OVERALL-SUCCESS TO TRUE.
           OPEN INPUT ORDERS-FILE.
           IF STATUS-1 OF WS-FILE-STATUS-ORD NOT = '0'
               DISPLAY 'ORDDISP: ORDERS FILE OPEN FAILED, STATUS='
                   STATUS-1 OF WS-FILE-STATUS-ORD
               SET OVERALL-FAILED TO TRUE
               SET ORDERS-EOF TO TRUE
               GO TO 1000-EXIT.
           MOVE WS-YES-CNST TO WS-ORDERS-OPEN-SW.
           OPEN OUTPUT UPDATES-FILE.
           IF STATUS-1 OF WS-FILE-STATUS-UPD NOT = '0'
               DISPLAY 'ORDDISP: UPDATES FILE OPEN FAILED, STATUS='
                   STATUS-1 OF WS-FILE-STATUS-UPD
               SET OVERALL-FAILED TO TRUE
               SET ORDERS-EOF TO TRUE
               GO TO 1000-EXIT.
           MOVE WS-YES-CNST TO WS-UPDATES-OPEN-SW.
       1000-EXIT.
           EXIT.
      *****************************************************************
      * 2000-READ-ORDER - PRIMING/NEXT READ, SKIPPING ANY ORDER THAT
      * DOES NOT BELONG TO THE REQUESTED USER
      *****************************************************************
       2000-READ-ORDER.
           READ ORDERS-FILE
               AT END
                   SET ORDERS-EOF TO TRUE
                   GO TO 2000-EXIT.
           IF OR-USER-ID NOT = WS-REQUESTED-USER-ID
               GO TO 2000-READ-ORDER.
           ADD 1 TO WS-ORDERS-READ-CNT.
           SET WS-ANY-ORDER-FOUND TO TRUE.
       2000-EXIT.
           EXIT.
      *****************************************************************
      * 3000-PROCESS-ORDER - DISPATCH BY TYPE, PRICE THE PRIORITY,
      * PERSIST THE UPDATE, THEN READ THE NEXT ORDER FOR THIS USER
      *****************************************************************
       3000-PROCESS-ORDER.
           MOVE SPACES TO WS-RESULT-STATUS.
           IF OR-TYPE-EXPORT
               CALL 'EXPRULE' USING ORDER-RECORD WS-RESULT-STATUS
           ELSE IF OR-TYPE-API
               CALL 'APIRULE' USING ORDER-RECORD WS-RESULT-STATUS
           ELSE IF OR-TYPE-SIMPLE
               CALL 'SIMRULE' USING ORDER-RECORD WS-RESULT-STATUS
           ELSE
               CALL 'UNKRULE' USING ORDER-RECORD WS-RESULT-STATUS.
           MOVE WS-RESULT-STATUS TO OR-ORDER-STATUS.
           CALL 'PRIORTY' USING OR-ORDER-AMOUNT WS-RESULT-PRIORITY.
           MOVE WS-RESULT-PRIORITY TO OR-ORDER-PRIORITY.
           MOVE OR-ORDER-ID TO UR-ORDER-ID.
           MOVE OR-ORDER-STATUS TO UR-NEW-STATUS.
           MOVE OR-ORDER-PRIORITY TO UR-NEW-PRIORITY.
           WRITE UPDATE-RECORD.
           IF STATUS-1 OF WS-FILE-STATUS-UPD NOT = '0'
               MOVE 'db_error' TO OR-ORDER-STATUS
               SET OVERALL-FAILED TO TRUE
               ADD 1 TO WS-ORDERS-FAILED-CNT.
           PERFORM 8500-DISPLAY-ORDER THRU 8500-EXIT.
           PERFORM 2000-READ-ORDER THRU 2000-EXIT.
       3000-EXIT.
           EXIT.
      *****************************************************************
      * 8000-CHECK-ANY-FOUND - NO ORDERS FOR THE USER FAILS THE RUN
      *****************************************************************
       8000-CHECK-ANY-FOUND.
           IF NOT WS-ANY-ORDER-FOUND
               SET OVERALL-FAILED TO TRUE.
       8000-EXIT.
           EXIT.
      *****************************************************************
      * 8500-DISPLAY-ORDER - ONE OPERATOR LINE PER ORDER
      *****************************************************************
       8500-DISPLAY-ORDER.
           MOVE OR-ORDER-ID TO DL-ORDER-ID.
           MOVE OR-ORDER-TYPE TO DL-ORDER-TYPE.
           MOVE OR-ORDER-STATUS TO DL-ORDER-STATUS.
           MOVE OR-ORDER-PRIORITY TO DL-ORDER-PRIORITY.
           DISPLAY WS-DISPLAY-LINE.
       8500-EXIT.
           EXIT.
      *****************************************************************
      * 9000-TERMINATE - OVERALL RESULT, SUMMARY, CLOSE THE FILES
      *****************************************************************
       9000-TERMINATE.
           IF OVERALL-SUCCESS
               MOVE 'SUCCESS' TO WS-RESULT-TEXT
           ELSE
               MOVE 'FAILED ' TO WS-RESULT-TEXT.
           DISPLAY WS-RESULT-MESSAGE.
           MOVE WS-ORDERS-READ-CNT TO WS-SUMM-READ.
           MOVE WS-ORDERS-FAILED-CNT TO WS-SUMM-FAILED.
           DISPLAY WS-SUMMARY-MESSAGE.
           IF WS-ORDERS-OPEN-SW = WS-YES-CNST
               CLOSE ORDERS-FILE.
           IF WS-UPDATES-OPEN-SW = WS-YES-CNST
               CLOSE UPDATES-FILE.
       9000-EXIT.
           EXIT.
