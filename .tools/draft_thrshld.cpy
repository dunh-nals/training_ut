      *****************************************************************
      * THRSHLD - SHARED ORDER-PROCESSING THRESHOLD CONSTANTS
      * COPIED BY PRIORTY, APIRULE AND EXPRULE SO THE DOLLAR BREAKS
      * ARE MAINTAINED IN ONE PLACE.
      *****************************************************************
      * 03/11/94 RTC  INITIAL VALUES FOR ORDER-DISPATCH REWRITE
      *****************************************************************
       01  THRESHOLD-VALUES.
           05  TH-API-DATA-THRESHOLD       PIC S9(07)V99 VALUE 50.00.
           05  TH-API-AMOUNT-THRESHOLD     PIC S9(07)V99 VALUE 100.00.
           05  TH-HIGH-VALUE-THRESHOLD     PIC S9(07)V99 VALUE 150.00.
           05  TH-HIGH-PRIORITY-THRESHOLD  PIC S9(07)V99 VALUE 200.00.
           05  FILLER                      PIC X(20).
