      *
      * MERIDIAN DATA SERVICES - ORDER PROCESSING SYSTEM
      * ALL RIGHTS RESERVED
      *
      * THIS PROGRAM IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
      * MERIDIAN DATA SERVICES.  THE NOTICE ABOVE DOES NOT EVIDENCE
      * ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
      *
      * IDENT: PRIORTY.CBL  1.5
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  PRIORTY.
       AUTHOR.  P A SINGH.
       INSTALLATION.  MERIDIAN DATA SERVICES.
       DATE-WRITTEN.  03/18/1994.
       DATE-COMPILED.
       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      * CHANGE LOG
      *****************************************************************
      * 03/18/94 PAS  INITIAL VERSION - PRIORITY-RULE, CALLED BY
      *               ORDDISP AFTER EVERY ORDER IS DISPATCHED.
      * 06/05/95 PAS  SAVE THE THRESHOLD VALUE USED FOR THE COMPARE
      *               SO IT SHOWS UP IN A DUMP IF THE CALL ABENDS
      *               (INC-1755).
      * 09/02/98 LMK  THRESHOLD MOVED OUT TO THE SHARED THRSHLD
      *               COPYBOOK SO IT MATCHES API-RULE AND
      *               EXPORT-RULE (INC-2610).
      * 11/09/98 PAS  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
      *               PROGRAM, NO CHANGE REQUIRED.
      * 05/06/03 LMK  RECAST AS A CALLED SUBPROGRAM OF ORDDISP,
      *               DROPPED THE SERVICE-CALL SHELL (CR-2003-118).
      * 09/29/04 RTC  RESULT PRIORITY SAVE AREA REDEFINED WITH A
      *               FIRST-CHARACTER VIEW TO MATCH THE OTHER RULE
      *               PROGRAMS' DIAGNOSTIC WORK AREAS (INC-3102).
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  MERIDIAN-486.
       OBJECT-COMPUTER.  MERIDIAN-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       WORKING-STORAGE SECTION.
      ******************************************************
      * LOG MESSAGE DEFINITION, MERIDIAN STANDARD SHAPE
      ******************************************************
       01  LOGMSG.
           05  FILLER      PIC X(14) VALUE
               "PRIORTY     =>".
           05  LOGMSG-TEXT PIC X(50).
      ******************************************************
      * SHARED DOLLAR-BREAK THRESHOLDS
      ******************************************************
       COPY THRSHLD.
      ******************************************************
      * WORK AREAS FOR THE THRESHOLD COMPARISON
      ******************************************************
       01  WS-COMPARE-AMOUNT                PIC S9(07)V99.
       01  WS-COMPARE-AMOUNT-R REDEFINES WS-COMPARE-AMOUNT
                                           PIC 9(09).
       01  WS-THRESHOLD-SAVE                PIC S9(07)V99.
       01  WS-THRESHOLD-SAVE-R REDEFINES WS-THRESHOLD-SAVE
                                           PIC 9(09).
       01  WS-PRIORITY-SAVE                 PIC X(04).
       01  WS-PRIORITY-SAVE-R REDEFINES WS-PRIORITY-SAVE.
           05  WS-PRI-FIRST-CHAR            PIC X.
           05  FILLER                       PIC X(03).
      *
       77  WS-LOG-LEN                       PIC S9(04) COMP.
      ******************************************************
      * PASSED FIELDS - THE ORDER AMOUNT AND THE RETURNED
      * PRIORITY CODE
      ******************************************************
       LINKAGE SECTION.
       01  LK-ORDER-AMOUNT                  PIC S9(07)V99.
       01  LK-RESULT-PRIORITY               PIC X(04).
      *
       PROCEDURE DIVISION USING LK-ORDER-AMOUNT LK-RESULT-PRIORITY.
      *
       START-PRIORTY.
           MOVE LENGTH OF LOGMSG TO WS-LOG-LEN.
           MOVE "Started" TO LOGMSG-TEXT.
           PERFORM DO-USERLOG.
           MOVE LK-ORDER-AMOUNT TO WS-COMPARE-AMOUNT.
           MOVE TH-HIGH-PRIORITY-THRESHOLD TO WS-THRESHOLD-SAVE.
           IF LK-ORDER-AMOUNT > TH-HIGH-PRIORITY-THRESHOLD
               MOVE 'high' TO LK-RESULT-PRIORITY
           ELSE
               MOVE 'low' TO LK-RESULT-PRIORITY.
           MOVE LK-RESULT-PRIORITY TO WS-PRIORITY-SAVE.
           MOVE "Exiting" TO LOGMSG-TEXT.
           PERFORM DO-USERLOG.
           EXIT PROGRAM.
      ******************************************************
      * WRITE OUT A LOG MESSAGE
      ******************************************************
       DO-USERLOG.
           DISPLAY LOGMSG.
