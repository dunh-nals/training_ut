      *****************************************************************
      * APIREC - RATING SERVICE RESPONSE RECORD LAYOUT
      * STAND-IN FOR THE EXTERNAL RATING SERVICE.  APIRULE READS THIS
      * FILE SEQUENTIALLY AND MATCHES ON AR-ORDER-ID TO SIMULATE A
      * KEYED SERVICE CALL.
      *****************************************************************
      * 03/11/94 RTC  INITIAL LAYOUT FOR ORDER-DISPATCH REWRITE
      *****************************************************************
       01  API-RESPONSE-RECORD.
           05  AR-ORDER-ID                 PIC 9(09).
           05  AR-RESP-STATUS              PIC X(07).
               88  AR-STATUS-SUCCESS               VALUE 'success'.
           05  AR-RESP-DATA                PIC S9(07)V99.
           05  FILLER                      PIC X(20).
