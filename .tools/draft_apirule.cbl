      *
      * MERIDIAN DATA SERVICES - ORDER PROCESSING SYSTEM
      * ALL RIGHTS RESERVED
      *
      * THIS PROGRAM IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
      * MERIDIAN DATA SERVICES.  THE NOTICE ABOVE DOES NOT EVIDENCE
      * ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
      *
      * IDENT: APIRULE.CBL  1.7
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  APIRULE.
       AUTHOR.  D J WREN.
       INSTALLATION.  MERIDIAN DATA SERVICES.
       DATE-WRITTEN.  03/14/1994.
       DATE-COMPILED.
       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      * CHANGE LOG
      *****************************************************************
      * 03/14/94 DJW  INITIAL VERSION - API-RULE, CALLED BY ORDDISP
      *               FOR TYPE B (API) ORDERS.
      * 05/02/94 DJW  RECORD NOT FOUND ON LOOKUP NOW RETURNS
      *               API-FAILURE TO MATCH THE READ-ERROR PATH
      *               (AR-124).
      * 10/11/95 LMK  CORRECTED THE PENDING BRANCH TO ALSO FIRE WHEN
      *               THE ORDER FLAG IS SET (INC-2260).
      * 11/09/98 PAS  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
      *               PROGRAM, NO CHANGE REQUIRED.
      * 05/06/03 LMK  RECAST AS A CALLED SUBPROGRAM OF ORDDISP,
      *               DROPPED THE SERVICE-CALL SHELL (CR-2003-118).
      * 08/14/03 RTC  API RESPONSE EXTRACT REBUILT AS A PLAIN
      *               SEQUENTIAL FILE OFF THE RATING SERVICE, SCANNED
      *               BY ORDER ID - THE INDEXED FEED WAS RETIRED BY
      *               THE VENDOR (CR-2003-142).
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  MERIDIAN-486.
       OBJECT-COMPUTER.  MERIDIAN-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT API-FILE ASSIGN TO "APIRESP.DAT"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FILE-STATUS.
      *
       DATA DIVISION.
       FILE SECTION.
       FD  API-FILE.
       COPY APIREC.
      *
       WORKING-STORAGE SECTION.
      ******************************************************
      * LOG MESSAGE DEFINITIONS, MERIDIAN STANDARD SHAPE
      ******************************************************
       01  LOGREC.
           05  FILLER      PIC X(20) VALUE
               "API RESPONSE ORDER =>".
           05  REC-ORDER-ID PIC 9(09).
           05  FILLER      PIC X(14) VALUE
               " RESP-STATUS =>".
           05  REC-RESP-STATUS PIC X(07).
           05  FILLER      PIC X(13) VALUE
               " RESP-DATA =>".
           05  REC-RESP-DATA PIC $$$$$$9.99.
       01  LOGMSG.
           05  FILLER      PIC X(14) VALUE
               "APIRULE     =>".
           05  LOGMSG-TEXT PIC X(50).
       01  LOGMSG-ERR.
           05  FILLER      PIC X(15) VALUE
               "APIRULE ERR =>".
           05  LOG-ERR-ROUTINE PIC X(10).
           05  FILLER      PIC X(21) VALUE
               " FAILED: FILE-STAT = ".
           05  LOG-ERR-STATUS PIC X(02).
      ******************************************************
      * FILE STATUS
      ******************************************************
       01  FILE-STATUS.
           05  STATUS-1    PIC X.
           05  STATUS-2    PIC X.
      ******************************************************
      * SCAN-FOR-MATCH SWITCH
      ******************************************************
       01  WS-SWITCHES.
           05  WS-FOUND-SW                 PIC X VALUE 'N'.
               88  WS-FOUND                        VALUE 'Y'.
           05  FILLER                      PIC X(02) VALUE SPACES.
      ******************************************************
      * SHARED DOLLAR-BREAK THRESHOLDS
      ******************************************************
       COPY THRSHLD.
      ******************************************************
      * WORK AREAS FOR THE THRESHOLD COMPARISONS
      ******************************************************
       01  WS-COMPARE-AMOUNT                PIC S9(07)V99.
       01  WS-COMPARE-AMOUNT-R REDEFINES WS-COMPARE-AMOUNT
                                           PIC 9(09).
       01  WS-LOOKUP-KEY                    PIC 9(09).
       01  WS-LOOKUP-KEY-R REDEFINES WS-LOOKUP-KEY
                                           PIC X(09).
       01  WS-STATUS-TEXT                   PIC X(07).
       01  WS-STATUS-TEXT-R REDEFINES WS-STATUS-TEXT.
           05  WS-STAT-FIRST-CHAR           PIC X.
           05  FILLER                       PIC X(06).
      *
       77  REC-FOUND                        PIC S9(9) COMP VALUE 1.
       77  REC-NOT-FOUND                    PIC S9(9) COMP VALUE 2.
      ******************************************************
      * USER-DEFINED DATA RECORD, PASSED FROM ORDDISP
      ******************************************************
       LINKAGE SECTION.
       COPY ORDREC.
       01  LK-RESULT-STATUS                PIC X(13).
      *
       PROCEDURE DIVISION USING ORDER-RECORD LK-RESULT-STATUS.
      *
       START-APIRULE.
           MOVE "Started" TO LOGMSG-TEXT.
           PERFORM DO-USERLOG.
           OPEN INPUT API-FILE.
           IF STATUS-1 NOT = "0"
               MOVE "OPEN" TO LOG-ERR-ROUTINE
               MOVE STATUS-1 TO LOG-ERR-STATUS
               PERFORM DO-USERLOG-ERR
               MOVE 'api_failure' TO LK-RESULT-STATUS
               GO TO A-999-EXIT.
           PERFORM 1000-SCAN-FOR-ORDER THRU 1000-EXIT.
           CLOSE API-FILE.
           IF WS-FOUND
               PERFORM 2000-EVALUATE-RESPONSE THRU 2000-EXIT
               MOVE OR-ORDER-ID TO REC-ORDER-ID
               MOVE AR-RESP-STATUS TO REC-RESP-STATUS
               MOVE AR-RESP-DATA TO REC-RESP-DATA
               PERFORM DO-USERLOG-REC
           ELSE
               MOVE "Record Not Found" TO LOGMSG-TEXT
               PERFORM DO-USERLOG
               MOVE 'api_failure' TO LK-RESULT-STATUS.
           MOVE "Exiting" TO LOGMSG-TEXT.
           PERFORM DO-USERLOG.
       A-999-EXIT.
           EXIT PROGRAM.
      ******************************************************
      * 1000-SCAN-FOR-ORDER - READ THE EXTRACT SEQUENTIALLY
      * UNTIL AR-ORDER-ID MATCHES THE ORDER BEING PROCESSED
      ******************************************************
       1000-SCAN-FOR-ORDER.
           READ API-FILE
               AT END
                   MOVE REC-NOT-FOUND TO WS-LOOKUP-KEY
                   GO TO 1000-EXIT.
           IF AR-ORDER-ID NOT = OR-ORDER-ID
               GO TO 1000-SCAN-FOR-ORDER.
           MOVE REC-FOUND TO WS-LOOKUP-KEY.
           SET WS-FOUND TO TRUE.
       1000-EXIT.
           EXIT.
      ******************************************************
      * 2000-EVALUATE-RESPONSE - APPLY THE API-RULE THRESHOLDS
      ******************************************************
       2000-EVALUATE-RESPONSE.
           MOVE AR-RESP-STATUS TO WS-STATUS-TEXT.
           IF NOT AR-STATUS-SUCCESS
               MOVE 'api_error' TO LK-RESULT-STATUS
               GO TO 2000-EXIT.
           MOVE OR-ORDER-AMOUNT TO WS-COMPARE-AMOUNT.
           IF AR-RESP-DATA >= TH-API-DATA-THRESHOLD AND
                   WS-COMPARE-AMOUNT < TH-API-AMOUNT-THRESHOLD
               MOVE 'processed' TO LK-RESULT-STATUS
           ELSE IF AR-RESP-DATA < TH-API-DATA-THRESHOLD OR
                   OR-FLAG-YES
               MOVE 'pending' TO LK-RESULT-STATUS
           ELSE
               MOVE 'error' TO LK-RESULT-STATUS.
       2000-EXIT.
           EXIT.
      ******************************************************
      * WRITE OUT A LOG/REC/ERR MESSAGE
      ******************************************************
       DO-USERLOG-ERR.
           DISPLAY LOGMSG-ERR.
       DO-USERLOG.
           DISPLAY LOGMSG.
       DO-USERLOG-REC.
           DISPLAY LOGREC.
