      *
      * MERIDIAN DATA SERVICES - ORDER PROCESSING SYSTEM
      * ALL RIGHTS RESERVED
      *
      * THIS PROGRAM IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
      * MERIDIAN DATA SERVICES.  THE NOTICE ABOVE DOES NOT EVIDENCE
      * ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
      *
      * IDENT: UNKRULE.CBL  1.4
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  UNKRULE.
       AUTHOR.  D J WREN.
       INSTALLATION.  MERIDIAN DATA SERVICES.
       DATE-WRITTEN.  03/16/1994.
       DATE-COMPILED.
       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      * CHANGE LOG
      *****************************************************************
      * 03/16/94 DJW  INITIAL VERSION - UNKNOWN-RULE, CALLED BY
      *               ORDDISP FOR ANY ORDER TYPE CODE IT DOES NOT
      *               RECOGNIZE.
      * 02/08/96 DJW  SAVE THE ORDER TYPE CODE BEFORE RETURNING SO
      *               SUPPORT CAN SEE WHAT CODE TRIPPED THE UNKNOWN
      *               PATH (INC-1962).
      * 03/04/97 LMK  RESULT CODE SAVE AREA WIDENED TO MATCH THE
      *               13-BYTE STATUS FIELD USED BY THE OTHER RULE
      *               PROGRAMS (INC-2110).
      * 11/09/98 PAS  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
      *               PROGRAM, NO CHANGE REQUIRED.
      * 05/06/03 LMK  RECAST AS A CALLED SUBPROGRAM OF ORDDISP,
      *               DROPPED THE SERVICE-CALL SHELL (CR-2003-118).
      * 09/29/04 RTC  ADDED THE ORDER ID EDIT WORK AREA SO THE CALLER'S
      *               ORDER ID IS AVAILABLE FOR DIAGNOSTIC DISPLAY IF
      *               SUPPORT NEEDS TO TRACE A CALL (INC-3102).
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  MERIDIAN-486.
       OBJECT-COMPUTER.  MERIDIAN-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       WORKING-STORAGE SECTION.
      ******************************************************
      * LOG MESSAGE DEFINITION, MERIDIAN STANDARD SHAPE
      ******************************************************
       01  LOGMSG.
           05  FILLER      PIC X(14) VALUE
               "UNKRULE     =>".
           05  LOGMSG-TEXT PIC X(50).
      ******************************************************
      * WORK AREAS - PADDED OUT TO THE SHOP STANDARD SHAPE
      ******************************************************
       01  WS-ORDER-ID-EDIT                 PIC 9(09).
       01  WS-ORDER-ID-EDIT-R REDEFINES WS-ORDER-ID-EDIT
                                           PIC X(09).
       01  WS-ORDER-TYPE-SAVE               PIC X(01).
       01  WS-ORDER-TYPE-SAVE-R REDEFINES WS-ORDER-TYPE-SAVE
                                           PIC X(01).
       01  WS-RESULT-CODE-SAVE              PIC X(13).
       01  WS-RESULT-CODE-SAVE-R REDEFINES WS-RESULT-CODE-SAVE.
           05  WS-RCS-FIRST-CHAR            PIC X.
           05  FILLER                       PIC X(12).
      *
       77  WS-LOG-LEN                       PIC S9(04) COMP.
      ******************************************************
      * USER-DEFINED DATA RECORD, PASSED FROM ORDDISP
      ******************************************************
       LINKAGE SECTION.
       COPY ORDREC.
       01  LK-RESULT-STATUS                PIC X(13).
      *
       PROCEDURE DIVISION USING ORDER-RECORD LK-RESULT-STATUS.
      *
       START-UNKRULE.
           MOVE LENGTH OF LOGMSG TO WS-LOG-LEN.
           MOVE "Started" TO LOGMSG-TEXT.
           PERFORM DO-USERLOG.
           MOVE OR-ORDER-ID TO WS-ORDER-ID-EDIT.
           MOVE OR-ORDER-TYPE TO WS-ORDER-TYPE-SAVE.
           MOVE 'unknown_type' TO LK-RESULT-STATUS.
           MOVE LK-RESULT-STATUS TO WS-RESULT-CODE-SAVE.
           MOVE "Exiting" TO LOGMSG-TEXT.
           PERFORM DO-USERLOG.
           EXIT PROGRAM.
      ******************************************************
      * WRITE OUT A LOG MESSAGE
      ******************************************************
       DO-USERLOG.
           DISPLAY LOGMSG.
