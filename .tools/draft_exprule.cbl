      *
      * MERIDIAN DATA SERVICES - ORDER PROCESSING SYSTEM
      * ALL RIGHTS RESERVED
      *
      * THIS PROGRAM IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
      * MERIDIAN DATA SERVICES.  THE NOTICE ABOVE DOES NOT EVIDENCE
      * ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
      *
      * IDENT: EXPRULE.CBL  1.5
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  EXPRULE.
       AUTHOR.  R T COLLINS.
       INSTALLATION.  MERIDIAN DATA SERVICES.
       DATE-WRITTEN.  03/11/1994.
       DATE-COMPILED.
       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      * CHANGE LOG
      *****************************************************************
      * 03/11/94 RTC  INITIAL VERSION - EXPORT-RULE, CALLED BY
      *               ORDDISP FOR TYPE A (EXPORT) ORDERS.
      * 04/18/94 RTC  FILE NAME NOW CARRIES THE USER ID AND RUN TIME
      *               SO REPEAT RUNS DO NOT COLLIDE (AR-121).
      * 09/02/94 DJW  ADDED HIGH-VALUE NOTE ROW TO THE EXPORT FILE
      *               PER THE ORDER PROCESSING SPEC ADDENDUM.
      * 06/30/95 LMK  WRITE FAILURE NOW RETURNS EXPORT-FAILED RATHER
      *               THAN ABENDING THE RUN (INC-2205).
      * 11/09/98 PAS  YEAR 2000 REVIEW - RUN TIME FIELD IS HHMMSSHH,
      *               NO CENTURY DIGITS INVOLVED, NO CHANGE NEEDED.
      * 05/06/03 LMK  RECAST AS A CALLED SUBPROGRAM OF ORDDISP,
      *               DROPPED THE SERVICE-CALL SHELL (CR-2003-118).
      * 02/11/04 RTC  FILE NAME PREFIX WAS ONE BYTE TOO WIDE AND WAS
      *               PUTTING A STRAY BLANK AHEAD OF THE USER ID
      *               (INC-2984).  ALSO EDIT THE AMOUNT COLUMN FROM A
      *               SIGNED WORK FIELD - A CREDIT-MEMO ORDER WAS
      *               EXPORTING ITS AMOUNT AS POSITIVE.
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  MERIDIAN-486.
       OBJECT-COMPUTER.  MERIDIAN-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT EXPORT-FILE ASSIGN TO WS-EXPORT-FILE-NAME
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FILE-STATUS.
      *
       DATA DIVISION.
       FILE SECTION.
       FD  EXPORT-FILE.
       01  EXPORT-LINE.
           05  EXPORT-LINE-TEXT             PIC X(76).
           05  FILLER                       PIC X(04).
      *
       WORKING-STORAGE SECTION.
      ******************************************************
      * LOG MESSAGE DEFINITIONS, MERIDIAN STANDARD SHAPE
      ******************************************************
       01  LOGMSG.
           05  FILLER      PIC X(14) VALUE
               "EXPRULE     =>".
           05  LOGMSG-TEXT PIC X(50).
       01  LOGMSG-ERR.
           05  FILLER      PIC X(15) VALUE
               "EXPRULE ERR =>".
           05  LOG-ERR-ROUTINE PIC X(10).
           05  FILLER      PIC X(21) VALUE
               " FAILED: FILE-STAT = ".
           05  LOG-ERR-STATUS PIC X(02).
      ******************************************************
      * FILE STATUS
      ******************************************************
       01  FILE-STATUS.
           05  STATUS-1    PIC X.
           05  STATUS-2    PIC X.
      ******************************************************
      * RUN TIME STAMP - DRIVES THE EXPORT FILE NAME
      ******************************************************
       01  WS-CURRENT-TIME                 PIC 9(08).
       01  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.
           05  WS-CT-HH                    PIC 99.
           05  WS-CT-MM                    PIC 99.
           05  WS-CT-SS                    PIC 99.
           05  WS-CT-HS                    PIC 99.
      ******************************************************
      * EXPORT FILE NAME, BUILT PIECE BY PIECE
      * PREFIX IS THE 14-BYTE LITERAL "orders_type_A_" WITH NO
      * TRAILING BLANK - SEE INC-2984
      ******************************************************
       01  WS-EXPORT-FILE-NAME             PIC X(40) VALUE SPACES.
       01  WS-EXPORT-FILE-NAME-R REDEFINES WS-EXPORT-FILE-NAME.
           05  WS-EFN-PREFIX               PIC X(14).
           05  WS-EFN-USER                 PIC X(09).
           05  WS-EFN-FILL1                PIC X(01).
           05  WS-EFN-STAMP                PIC X(08).
           05  WS-EFN-SUFFIX               PIC X(04).
           05  WS-EFN-REST                 PIC X(04).
      ******************************************************
      * EDITED AMOUNT FOR THE DATA ROW - SIGNED, SEE INC-2984
      ******************************************************
       01  WS-AMOUNT-SIGNED                PIC S9(07)V99.
       01  WS-AMOUNT-SIGNED-R REDEFINES WS-AMOUNT-SIGNED
                                           PIC S9(09).
       77  WS-AMOUNT-EDIT                  PIC -ZZZZZZ9.99.
      ******************************************************
      * ORDER FLAG SPELLED OUT FOR THE DATA ROW
      ******************************************************
       77  WS-FLAG-TEXT                    PIC X(05).
      *
       77  RESULT-CODE-LEN                 PIC S9(04) COMP.
      ******************************************************
      * SHARED DOLLAR-BREAK THRESHOLDS
      ******************************************************
       COPY THRSHLD.
      ******************************************************
      * USER-DEFINED DATA RECORD, PASSED FROM ORDDISP
      ******************************************************
       LINKAGE SECTION.
       COPY ORDREC.
       01  LK-RESULT-STATUS                PIC X(13).
      *
       PROCEDURE DIVISION USING ORDER-RECORD LK-RESULT-STATUS.
      *
       START-EXPRULE.
           MOVE "Started" TO LOGMSG-TEXT.
           PERFORM DO-USERLOG.
      ******************************************************
      * SET THE STATUS TO EXPORTED BEFORE THE FILE IS WRITTEN
      ******************************************************
           MOVE 'exported' TO LK-RESULT-STATUS.
           PERFORM 1000-BUILD-FILE-NAME THRU 1000-EXIT.
           OPEN OUTPUT EXPORT-FILE.
           IF STATUS-1 NOT = "0"
               MOVE "OPEN" TO LOG-ERR-ROUTINE
               MOVE STATUS-1 TO LOG-ERR-STATUS
               PERFORM DO-USERLOG-ERR
               PERFORM WRITEIT-ERROR
               GO TO A-999-EXIT.
           PERFORM 2000-WRITE-HEADER THRU 2000-EXIT.
           PERFORM 3000-WRITE-DATA-ROW THRU 3000-EXIT.
           IF OR-ORDER-AMOUNT > TH-HIGH-VALUE-THRESHOLD OF
                   THRESHOLD-VALUES
               PERFORM 4000-WRITE-NOTE-ROW THRU 4000-EXIT.
           CLOSE EXPORT-FILE.
           MOVE "Export completed" TO LOGMSG-TEXT.
           PERFORM DO-USERLOG.
           GO TO A-999-EXIT.
      ******************************************************
      * WRITE FAILED - RETURN EXPORT-FAILED, NOT EXPORTED
      ******************************************************
       WRITEIT-ERROR.
           MOVE 'export_failed' TO LK-RESULT-STATUS.
           MOVE "Export failed" TO LOGMSG-TEXT.
           PERFORM DO-USERLOG.
      ******************************************************
      * LEAVE
      ******************************************************
       A-999-EXIT.
           EXIT PROGRAM.
      ******************************************************
      * 1000-BUILD-FILE-NAME - orders_type_A_<user>_<HHMMSSHH>.csv
      ******************************************************
       1000-BUILD-FILE-NAME.
           ACCEPT WS-CURRENT-TIME FROM TIME.
           MOVE "orders_type_A_" TO WS-EFN-PREFIX.
           MOVE OR-USER-ID TO WS-EFN-USER.
           MOVE "_" TO WS-EFN-FILL1.
           MOVE WS-CURRENT-TIME TO WS-EFN-STAMP.
           MOVE ".csv" TO WS-EFN-SUFFIX.
           MOVE SPACES TO WS-EFN-REST.
       1000-EXIT.
           EXIT.
      ******************************************************
      * 2000-WRITE-HEADER
      ******************************************************
       2000-WRITE-HEADER.
           MOVE SPACES TO EXPORT-LINE.
           STRING "ID,Type,Amount,Flag,Status,Priority"
               DELIMITED BY SIZE INTO EXPORT-LINE-TEXT.
           WRITE EXPORT-LINE.
           IF STATUS-1 NOT = "0"
               MOVE "WRITE" TO LOG-ERR-ROUTINE
               MOVE STATUS-1 TO LOG-ERR-STATUS
               PERFORM DO-USERLOG-ERR
               PERFORM WRITEIT-ERROR
               GO TO A-999-EXIT.
       2000-EXIT.
           EXIT.
      ******************************************************
      * 3000-WRITE-DATA-ROW
      ******************************************************
       3000-WRITE-DATA-ROW.
           MOVE OR-ORDER-AMOUNT TO WS-AMOUNT-SIGNED.
           MOVE WS-AMOUNT-SIGNED TO WS-AMOUNT-EDIT.
           IF OR-FLAG-YES
               MOVE "true" TO WS-FLAG-TEXT
           ELSE
               MOVE "false" TO WS-FLAG-TEXT.
           MOVE SPACES TO EXPORT-LINE.
           STRING OR-ORDER-ID         DELIMITED BY SIZE
                  ","                 DELIMITED BY SIZE
                  OR-ORDER-TYPE       DELIMITED BY SIZE
                  ","                 DELIMITED BY SIZE
                  WS-AMOUNT-EDIT      DELIMITED BY SIZE
                  ","                 DELIMITED BY SIZE
                  WS-FLAG-TEXT        DELIMITED BY SPACE
                  ","                 DELIMITED BY SIZE
                  "exported"          DELIMITED BY SIZE
                  ","                 DELIMITED BY SIZE
                  OR-ORDER-PRIORITY   DELIMITED BY SPACE
                  INTO EXPORT-LINE-TEXT.
           WRITE EXPORT-LINE.
           IF STATUS-1 NOT = "0"
               MOVE "WRITE" TO LOG-ERR-ROUTINE
               MOVE STATUS-1 TO LOG-ERR-STATUS
               PERFORM DO-USERLOG-ERR
               PERFORM WRITEIT-ERROR
               GO TO A-999-EXIT.
       3000-EXIT.
           EXIT.
      ******************************************************
      * 4000-WRITE-NOTE-ROW - HIGH VALUE ORDERS ONLY
      ******************************************************
       4000-WRITE-NOTE-ROW.
           MOVE SPACES TO EXPORT-LINE.
           STRING ",,,,Note,High value order"
               DELIMITED BY SIZE INTO EXPORT-LINE-TEXT.
           WRITE EXPORT-LINE.
           IF STATUS-1 NOT = "0"
               MOVE "WRITE" TO LOG-ERR-ROUTINE
               MOVE STATUS-1 TO LOG-ERR-STATUS
               PERFORM DO-USERLOG-ERR
               PERFORM WRITEIT-ERROR
               GO TO A-999-EXIT.
       4000-EXIT.
           EXIT.
      ******************************************************
      * WRITE OUT A LOG/ERR MESSAGE
      ******************************************************
       DO-USERLOG-ERR.
           MOVE LENGTH OF LOGMSG-ERR TO RESULT-CODE-LEN.
           DISPLAY LOGMSG-ERR.
       DO-USERLOG.
           MOVE LENGTH OF LOGMSG TO RESULT-CODE-LEN.
           DISPLAY LOGMSG.
