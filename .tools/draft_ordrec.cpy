      *****************************************************************
      * ORDREC - ORDER MASTER RECORD LAYOUT
      * ONE ENTRY PER PENDING ORDER, KEYED BY USER-ID/ORDER-ID.
      * USED BY ORDDISP (FD) AND BY EXPRULE/APIRULE/SIMRULE/UNKRULE
      * (LINKAGE) TO PASS THE ORDER BEING PROCESSED.
      *****************************************************************
      * 03/11/94 RTC  INITIAL LAYOUT FOR ORDER-DISPATCH REWRITE
      * 09/02/98 LMK  ADDED PRIORITY 88-LEVELS FOR OPS DISPLAY
      *****************************************************************
       01  ORDER-RECORD.
           05  OR-ORDER-ID                 PIC 9(09).
           05  OR-ORDER-TYPE               PIC X(01).
               88  OR-TYPE-EXPORT                  VALUE 'A'.
               88  OR-TYPE-API                     VALUE 'B'.
               88  OR-TYPE-SIMPLE                  VALUE 'C'.
           05  OR-ORDER-AMOUNT             PIC S9(07)V99.
           05  OR-ORDER-FLAG               PIC X(01).
               88  OR-FLAG-YES                     VALUE 'Y'.
               88  OR-FLAG-NO                      VALUE 'N'.
           05  OR-ORDER-STATUS             PIC X(13).
               88  OR-STATUS-NEW                   VALUE 'new'.
               88  OR-STATUS-EXPORTED              VALUE 'exported'.
               88  OR-STATUS-PROCESSED             VALUE 'processed'.
               88  OR-STATUS-PENDING               VALUE 'pending'.
               88  OR-STATUS-COMPLETED             VALUE 'completed'.
               88  OR-STATUS-IN-PROGRESS           VALUE 'in_progress'.
               88  OR-STATUS-ERROR                 VALUE 'error'.
               88  OR-STATUS-EXPORT-FAILED        VALUE 'export_failed'.
               88  OR-STATUS-API-ERROR             VALUE 'api_error'.
               88  OR-STATUS-API-FAILURE           VALUE 'api_failure'.
               88  OR-STATUS-DB-ERROR              VALUE 'db_error'.
               88  OR-STATUS-UNKNOWN-TYPE          VALUE 'unknown_type'.
           05  OR-ORDER-PRIORITY           PIC X(04).
               88  OR-PRIORITY-LOW                 VALUE 'low'.
               88  OR-PRIORITY-HIGH                VALUE 'high'.
           05  OR-USER-ID                  PIC 9(09).
           05  FILLER                      PIC X(30).
