      *
      * MERIDIAN DATA SERVICES - ORDER PROCESSING SYSTEM
      * ALL RIGHTS RESERVED
      *
      * THIS PROGRAM IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
      * MERIDIAN DATA SERVICES.  THE NOTICE ABOVE DOES NOT EVIDENCE
      * ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
      *
      * IDENT: SIMRULE.CBL  1.4
      *
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  SIMRULE.
       AUTHOR.  D J WREN.
       INSTALLATION.  MERIDIAN DATA SERVICES.
       DATE-WRITTEN.  03/16/1994.
       DATE-COMPILED.
       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      * CHANGE LOG
      *****************************************************************
      * 03/16/94 DJW  INITIAL VERSION - SIMPLE-RULE, CALLED BY
      *               ORDDISP FOR TYPE C (SIMPLE) ORDERS.
      * 07/12/95 DJW  ADDED THE WS-AMOUNT-UNSIGNED WORK AREA TO PICK
      *               UP THE ORDER AMOUNT FOR THE OPERATOR DISPLAY
      *               LINE (INC-1830).
      * 03/04/97 LMK  RESULT CODE SAVE AREA WIDENED TO MATCH THE
      *               13-BYTE STATUS FIELD USED BY THE OTHER RULE
      *               PROGRAMS (INC-2110).
      * 11/09/98 PAS  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
      *               PROGRAM, NO CHANGE REQUIRED.
      * 05/06/03 LMK  RECAST AS A CALLED SUBPROGRAM OF ORDDISP,
      *               DROPPED THE SERVICE-CALL SHELL (CR-2003-118).
      * 09/29/04 RTC  ADDED THE ORDER ID EDIT WORK AREA SO THE CALLER'S
      *               ORDER ID IS AVAILABLE FOR DIAGNOSTIC DISPLAY IF
      *               SUPPORT NEEDS TO TRACE A CALL (INC-3102).
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  MERIDIAN-486.
       OBJECT-COMPUTER.  MERIDIAN-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       WORKING-STORAGE SECTION.
      ******************************************************
      * LOG MESSAGE DEFINITION, MERIDIAN STANDARD SHAPE
      ******************************************************
       01  LOGMSG.
           05  FILLER      PIC X(14) VALUE
               "SIMRULE     =>".
           05  LOGMSG-TEXT PIC X(50).
      ******************************************************
      * WORK AREAS - PADDED OUT TO THE SHOP STANDARD SHAPE
      ******************************************************
       01  WS-ORDER-ID-EDIT                 PIC 9(09).
       01  WS-ORDER-ID-EDIT-R REDEFINES WS-ORDER-ID-EDIT
                                           PIC X(09).
       01  WS-AMOUNT-UNSIGNED               PIC 9(07)V99.
       01  WS-AMOUNT-UNSIGNED-R REDEFINES WS-AMOUNT-UNSIGNED
                                           PIC 9(09).
       01  WS-RESULT-CODE-SAVE              PIC X(13).
       01  WS-RESULT-CODE-SAVE-R REDEFINES WS-RESULT-CODE-SAVE.
           05  WS-RCS-FIRST-CHAR            PIC X.
           05  FILLER                       PIC X(12).
      *
       77  WS-LOG-LEN                       PIC S9(04) COMP.
      ******************************************************
      * USER-DEFINED DATA RECORD, PASSED FROM ORDDISP
      ******************************************************
       LINKAGE SECTION.
       COPY ORDREC.
       01  LK-RESULT-STATUS                PIC X(13).
      *
       PROCEDURE DIVISION USING ORDER-RECORD LK-RESULT-STATUS.
      *
       START-SIMRULE.
           MOVE LENGTH OF LOGMSG TO WS-LOG-LEN.
           MOVE "Started" TO LOGMSG-TEXT.
           PERFORM DO-USERLOG.
           MOVE OR-ORDER-ID TO WS-ORDER-ID-EDIT.
           MOVE OR-ORDER-AMOUNT TO WS-AMOUNT-UNSIGNED.
           IF OR-FLAG-YES
               MOVE 'completed' TO LK-RESULT-STATUS
           ELSE
               MOVE 'in_progress' TO LK-RESULT-STATUS.
           MOVE LK-RESULT-STATUS TO WS-RESULT-CODE-SAVE.
           MOVE "Exiting" TO LOGMSG-TEXT.
           PERFORM DO-USERLOG.
           EXIT PROGRAM.
      ******************************************************
      * WRITE OUT A LOG MESSAGE
      ******************************************************
       DO-USERLOG.
           DISPLAY LOGMSG.
