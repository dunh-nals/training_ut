      *****************************************************************
      * UPDREC - PERSISTED ORDER STATUS UPDATE RECORD LAYOUT
      * STAND-IN FOR THE ORDER-STATUS PERSISTENCE LAYER.  WRITTEN BY
      * ORDDISP, ONE PER ORDER PROCESSED THIS RUN.
      *****************************************************************
      * 03/11/94 RTC  INITIAL LAYOUT FOR ORDER-DISPATCH REWRITE
      *****************************************************************
       01  UPDATE-RECORD.
           05  UR-ORDER-ID                 PIC 9(09).
           05  UR-NEW-STATUS               PIC X(13).
           05  UR-NEW-PRIORITY             PIC X(04).
           05  FILLER                      PIC X(24).
