000100*
000200* MERIDIAN DATA SERVICES - ORDER PROCESSING SYSTEM
000300* ALL RIGHTS RESERVED
000400*
000500* THIS PROGRAM IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600* MERIDIAN DATA SERVICES.  THE NOTICE ABOVE DOES NOT EVIDENCE
000700* ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
000800*
000900* IDENT: ORDDISP.CBL  1.9
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.  ORDDISP.
001300 AUTHOR.  R T COLLINS.
001400 INSTALLATION.  MERIDIAN DATA SERVICES.
001500 DATE-WRITTEN.  03/11/1994.
001600 DATE-COMPILED.
001700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*****************************************************************
001900* CHANGE LOG
002000*****************************************************************
002100* 03/11/94 RTC  INITIAL VERSION - ORDER-DISPATCH BATCH DRIVER,
002200*               REPLACES MANUAL STATUS POSTING FOR USER ORDERS.
002300* 04/02/94 RTC  ZERO-ORDERS-FOR-USER NOW FAILS THE RUN, PER
002400*               AUDIT FINDING AR-118.
002500* 07/19/94 DJW  PRIORITY IS NOW RECOMPUTED EVEN WHEN THE RULE
002600*               RETURNS AN ERROR CODE (PR-0092).
002700* 01/05/95 DJW  ADDED ONE-LINE OPERATOR DISPLAY PER ORDER FOR
002800*               THE OPS DESK.
002900* 06/30/95 LMK  FAILED PERSISTENCE WRITE NOW OVERRIDES STATUS
003000*               WITH DB-ERROR AND FAILS THE RUN (INC-2205).
003100* 02/14/96 LMK  TIGHTENED FILE STATUS CHECKS AFTER THE
003200*               ORDERS.DAT OPEN FAILURE INCIDENT.
003300* 08/22/97 PAS  ADDED RUN-DATE STAMP TO THE OPERATOR LOG LINE.
003400* 11/09/98 PAS  YEAR 2000 REVIEW - WS-CURRENT-DATE WINDOW
003500*               CHECKED, NO CENTURY ASSUMPTIONS FOUND.
003600* 01/15/99 PAS  YEAR 2000 SIGN-OFF, SEE CR-99-004.
003700* 03/03/00 RTC  CLEANED UP DISPLAY TEXT FOR NEW CONSOLE WIDTH.
003800* 09/17/01 DJW  ADDED ORDER/FAILURE COUNTS TO TERMINATION
003900*               SUMMARY.
004000* 05/06/03 LMK  RULE DISPATCH RECAST AS SEPARATE CALLED
004100*               PROGRAMS, ONE PER ORDER TYPE (CR-2003-118).
004200*****************************************************************
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  MERIDIAN-486.
004700 OBJECT-COMPUTER.  MERIDIAN-486.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ORDERS-FILE ASSIGN TO "ORDERS.DAT"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-FILE-STATUS-ORD.
005600     SELECT UPDATES-FILE ASSIGN TO "UPDATES.DAT"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-FILE-STATUS-UPD.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  ORDERS-FILE.
006400 COPY ORDREC.
006500*
006600 FD  UPDATES-FILE.
006700 COPY UPDREC.
006800*
006900 WORKING-STORAGE SECTION.
007000*****************************************************************
007100* PROGRAM CONSTANTS AND SWITCHES
007200*****************************************************************
007300 01  WS-PROGRAM-CONSTANTS.
007400     05  WS-YES-CNST                 PIC X VALUE 'Y'.
007500     05  WS-NO-CNST                  PIC X VALUE 'N'.
007600     05  FILLER                      PIC X(02) VALUE SPACES.
007700*
007800 01  WS-SWITCHES.
007900     05  ORDERS-EOF-SW               PIC X VALUE 'N'.
008000         88  ORDERS-EOF                      VALUE 'Y'.
008100     05  OVERALL-RESULT-SW           PIC X VALUE 'Y'.
008200         88  OVERALL-SUCCESS                 VALUE 'Y'.
008300         88  OVERALL-FAILED                  VALUE 'N'.
008400     05  WS-ANY-ORDER-FOUND-SW       PIC X VALUE 'N'.
008500         88  WS-ANY-ORDER-FOUND              VALUE 'Y'.
008600     05  WS-ORDERS-OPEN-SW           PIC X VALUE 'N'.
008700     05  WS-UPDATES-OPEN-SW          PIC X VALUE 'N'.
008800     05  FILLER                      PIC X(02) VALUE SPACES.
008900*****************************************************************
009000* RUN COUNTERS
009100*****************************************************************
009200 01  WS-COUNTERS.
009300     05  WS-ORDERS-READ-CNT          PIC S9(07) COMP VALUE ZERO.
009400     05  WS-ORDERS-FAILED-CNT        PIC S9(07) COMP VALUE ZERO.
009500     05  FILLER                      PIC X(04) VALUE SPACES.
009600*****************************************************************
009700* BATCH PARAMETER CARD (REQUESTED USER ID)
009800*****************************************************************
009900 01  WS-PARM-CARD                    PIC X(09) VALUE ZEROS.
010000 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
010100     05  WS-PARM-USER-ID-N           PIC 9(09).
010200*
010300 77  WS-REQUESTED-USER-ID            PIC 9(09).
010400*****************************************************************
010500* RUN DATE (OPERATOR LOG STAMP)
010600*****************************************************************
010700 01  WS-CURRENT-DATE                 PIC 9(06).
010800 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
010900     05  WS-CD-YY                    PIC 99.
011000     05  WS-CD-MM                    PIC 99.
011100     05  WS-CD-DD                    PIC 99.
011200*****************************************************************
011300* RULE RESULTS RETURNED FROM THE CALLED RULE PROGRAMS
011400*****************************************************************
011500 77  WS-RESULT-STATUS                PIC X(13).
011600 77  WS-RESULT-PRIORITY              PIC X(04).
011700*****************************************************************
011800* FILE STATUS GROUPS
011900*****************************************************************
012000 01  WS-FILE-STATUS-ORD.
012100     05  STATUS-1                    PIC X.
012200     05  STATUS-2                    PIC X.
012300 01  WS-FILE-STATUS-UPD.
012400     05  STATUS-1                    PIC X.
012500     05  STATUS-2                    PIC X.
012600*****************************************************************
012700* OPERATOR DISPLAY LINE - ONE PER ORDER PROCESSED
012800*****************************************************************
012900 01  WS-DISPLAY-LINE.
013000     05  FILLER                      PIC X(11) VALUE
013100         'ORDER ID: '.
013200     05  DL-ORDER-ID                 PIC 9(09).
013300     05  FILLER                      PIC X(08) VALUE
013400         ' TYPE: '.
013500     05  DL-ORDER-TYPE               PIC X(01).
013600     05  FILLER                      PIC X(10) VALUE
013700         ' STATUS: '.
013800     05  DL-ORDER-STATUS             PIC X(13).
013900     05  FILLER                      PIC X(12) VALUE
014000         ' PRIORITY: '.
014100     05  DL-ORDER-PRIORITY           PIC X(04).
014200     05  FILLER                      PIC X(12) VALUE SPACES.
014300 01  WS-DISPLAY-LINE-R REDEFINES WS-DISPLAY-LINE
014400                                     PIC X(80).
014500*****************************************************************
014600* OVERALL RESULT AND SUMMARY MESSAGES
014700*****************************************************************
014800 01  WS-RESULT-MESSAGE.
014900     05  FILLER                      PIC X(20) VALUE
015000         'ORDDISP RUN RESULT: '.
015100     05  WS-RESULT-TEXT              PIC X(07).
015200     05  FILLER                      PIC X(53) VALUE SPACES.
015300*
015400 01  WS-SUMMARY-MESSAGE.
015500     05  FILLER                      PIC X(17) VALUE
015600         'ORDERS READ:    '.
015700     05  WS-SUMM-READ                PIC ZZZ,ZZ9.
015800     05  FILLER                      PIC X(20) VALUE
015900         '  PERSIST FAILURES:'.
016000     05  WS-SUMM-FAILED              PIC ZZZ,ZZ9.
016100     05  FILLER                      PIC X(33) VALUE SPACES.
016200*
016300 PROCEDURE DIVISION.
016400*
016500 START-ORDDISP.
016600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016700     PERFORM 2000-READ-ORDER THRU 2000-EXIT.
016800     PERFORM 3000-PROCESS-ORDER THRU 3000-EXIT
016900         UNTIL ORDERS-EOF.
017000     PERFORM 8000-CHECK-ANY-FOUND THRU 8000-EXIT.
017100     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017200     STOP RUN.
017300*****************************************************************
017400* 1000-INITIALIZE - READ THE PARM CARD, OPEN THE FILES
017500*****************************************************************
017600 1000-INITIALIZE.
017700     ACCEPT WS-PARM-CARD FROM SYSIN.
017800     MOVE WS-PARM-USER-ID-N TO WS-REQUESTED-USER-ID.
017900     ACCEPT WS-CURRENT-DATE FROM DATE.
018000     SET OVERALL-SUCCESS TO TRUE.
018100     OPEN INPUT ORDERS-FILE.
018200     IF STATUS-1 OF WS-FILE-STATUS-ORD NOT = '0'
018300         DISPLAY 'ORDDISP: ORDERS FILE OPEN FAILED, STATUS='
018400             STATUS-1 OF WS-FILE-STATUS-ORD
018500         SET OVERALL-FAILED TO TRUE
018600         SET ORDERS-EOF TO TRUE
018700         GO TO 1000-EXIT.
018800     MOVE WS-YES-CNST TO WS-ORDERS-OPEN-SW.
018900     OPEN OUTPUT UPDATES-FILE.
019000     IF STATUS-1 OF WS-FILE-STATUS-UPD NOT = '0'
019100         DISPLAY 'ORDDISP: UPDATES FILE OPEN FAILED, STATUS='
019200             STATUS-1 OF WS-FILE-STATUS-UPD
019300         SET OVERALL-FAILED TO TRUE
019400         SET ORDERS-EOF TO TRUE
019500         GO TO 1000-EXIT.
019600     MOVE WS-YES-CNST TO WS-UPDATES-OPEN-SW.
019700 1000-EXIT.
019800     EXIT.
019900*****************************************************************
020000* 2000-READ-ORDER - PRIMING/NEXT READ, SKIPPING ANY ORDER THAT
020100* DOES NOT BELONG TO THE REQUESTED USER
020200*****************************************************************
020300 2000-READ-ORDER.
020400     READ ORDERS-FILE
020500         AT END
020600             SET ORDERS-EOF TO TRUE
020700             GO TO 2000-EXIT.
020800     IF OR-USER-ID NOT = WS-REQUESTED-USER-ID
020900         GO TO 2000-READ-ORDER.
021000     ADD 1 TO WS-ORDERS-READ-CNT.
021100     SET WS-ANY-ORDER-FOUND TO TRUE.
021200 2000-EXIT.
021300     EXIT.
021400*****************************************************************
021500* 3000-PROCESS-ORDER - DISPATCH BY TYPE, PRICE THE PRIORITY,
021600* PERSIST THE UPDATE, THEN READ THE NEXT ORDER FOR THIS USER
021700*****************************************************************
021800 3000-PROCESS-ORDER.
021900     MOVE SPACES TO WS-RESULT-STATUS.
022000     IF OR-TYPE-EXPORT
022100         CALL 'EXPRULE' USING ORDER-RECORD WS-RESULT-STATUS
022200     ELSE IF OR-TYPE-API
022300         CALL 'APIRULE' USING ORDER-RECORD WS-RESULT-STATUS
022400     ELSE IF OR-TYPE-SIMPLE
022500         CALL 'SIMRULE' USING ORDER-RECORD WS-RESULT-STATUS
022600     ELSE
022700         CALL 'UNKRULE' USING ORDER-RECORD WS-RESULT-STATUS.
022800     MOVE WS-RESULT-STATUS TO OR-ORDER-STATUS.
022900     CALL 'PRIORTY' USING OR-ORDER-AMOUNT WS-RESULT-PRIORITY.
023000     MOVE WS-RESULT-PRIORITY TO OR-ORDER-PRIORITY.
023100     MOVE OR-ORDER-ID TO UR-ORDER-ID.
023200     MOVE OR-ORDER-STATUS TO UR-NEW-STATUS.
023300     MOVE OR-ORDER-PRIORITY TO UR-NEW-PRIORITY.
023400     WRITE UPDATE-RECORD.
023500     IF STATUS-1 OF WS-FILE-STATUS-UPD NOT = '0'
023600         MOVE 'db_error' TO OR-ORDER-STATUS
023700         SET OVERALL-FAILED TO TRUE
023800         ADD 1 TO WS-ORDERS-FAILED-CNT.
023900     PERFORM 8500-DISPLAY-ORDER THRU 8500-EXIT.
024000     PERFORM 2000-READ-ORDER THRU 2000-EXIT.
024100 3000-EXIT.
024200     EXIT.
024300*****************************************************************
024400* 8000-CHECK-ANY-FOUND - NO ORDERS FOR THE USER FAILS THE RUN
024500*****************************************************************
024600 8000-CHECK-ANY-FOUND.
024700     IF NOT WS-ANY-ORDER-FOUND
024800         SET OVERALL-FAILED TO TRUE.
024900 8000-EXIT.
025000     EXIT.
025100*****************************************************************
025200* 8500-DISPLAY-ORDER - ONE OPERATOR LINE PER ORDER
025300*****************************************************************
025400 8500-DISPLAY-ORDER.
025500     MOVE OR-ORDER-ID TO DL-ORDER-ID.
025600     MOVE OR-ORDER-TYPE TO DL-ORDER-TYPE.
025700     MOVE OR-ORDER-STATUS TO DL-ORDER-STATUS.
025800     MOVE OR-ORDER-PRIORITY TO DL-ORDER-PRIORITY.
025900     DISPLAY WS-DISPLAY-LINE.
026000 8500-EXIT.
026100     EXIT.
026200*****************************************************************
026300* 9000-TERMINATE - OVERALL RESULT, SUMMARY, CLOSE THE FILES
026400*****************************************************************
026500 9000-TERMINATE.
026600     IF OVERALL-SUCCESS
026700         MOVE 'SUCCESS' TO WS-RESULT-TEXT
026800     ELSE
026900         MOVE 'FAILED ' TO WS-RESULT-TEXT.
027000     DISPLAY WS-RESULT-MESSAGE.
027100     MOVE WS-ORDERS-READ-CNT TO WS-SUMM-READ.
027200     MOVE WS-ORDERS-FAILED-CNT TO WS-SUMM-FAILED.
027300     DISPLAY WS-SUMMARY-MESSAGE.
027400     IF WS-ORDERS-OPEN-SW = WS-YES-CNST
027500         CLOSE ORDERS-FILE.
027600     IF WS-UPDATES-OPEN-SW = WS-YES-CNST
027700         CLOSE UPDATES-FILE.
027800 9000-EXIT.
027900     EXIT.
