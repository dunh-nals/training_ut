000100*****************************************************************
000200* UPDREC - PERSISTED ORDER STATUS UPDATE RECORD LAYOUT
000300* STAND-IN FOR THE ORDER-STATUS PERSISTENCE LAYER.  WRITTEN BY
000400* ORDDISP, ONE PER ORDER PROCESSED THIS RUN.
000500*****************************************************************
000600* 03/11/94 RTC  INITIAL LAYOUT FOR ORDER-DISPATCH REWRITE
000700*****************************************************************
000800 01  UPDATE-RECORD.
000900     05  UR-ORDER-ID                 PIC 9(09).
001000     05  UR-NEW-STATUS               PIC X(13).
001100     05  UR-NEW-PRIORITY             PIC X(04).
001200     05  FILLER                      PIC X(24).
