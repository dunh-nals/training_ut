000100*
000200* MERIDIAN DATA SERVICES - ORDER PROCESSING SYSTEM
000300* ALL RIGHTS RESERVED
000400*
000500* THIS PROGRAM IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600* MERIDIAN DATA SERVICES.  THE NOTICE ABOVE DOES NOT EVIDENCE
000700* ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
000800*
000900* IDENT: APIRULE.CBL  1.7
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.  APIRULE.
001300 AUTHOR.  D J WREN.
001400 INSTALLATION.  MERIDIAN DATA SERVICES.
001500 DATE-WRITTEN.  03/14/1994.
001600 DATE-COMPILED.
001700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*****************************************************************
001900* CHANGE LOG
002000*****************************************************************
002100* 03/14/94 DJW  INITIAL VERSION - API-RULE, CALLED BY ORDDISP
002200*               FOR TYPE B (API) ORDERS.
002300* 05/02/94 DJW  RECORD NOT FOUND ON LOOKUP NOW RETURNS
002400*               API-FAILURE TO MATCH THE READ-ERROR PATH
002500*               (AR-124).
002600* 10/11/95 LMK  CORRECTED THE PENDING BRANCH TO ALSO FIRE WHEN
002700*               THE ORDER FLAG IS SET (INC-2260).
002800* 11/09/98 PAS  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
002900*               PROGRAM, NO CHANGE REQUIRED.
003000* 05/06/03 LMK  RECAST AS A CALLED SUBPROGRAM OF ORDDISP,
003100*               DROPPED THE SERVICE-CALL SHELL (CR-2003-118).
003200* 08/14/03 RTC  API RESPONSE EXTRACT REBUILT AS A PLAIN
003300*               SEQUENTIAL FILE OFF THE RATING SERVICE, SCANNED
003400*               BY ORDER ID - THE INDEXED FEED WAS RETIRED BY
003500*               THE VENDOR (CR-2003-142).
003600*****************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  MERIDIAN-486.
004100 OBJECT-COMPUTER.  MERIDIAN-486.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT API-FILE ASSIGN TO "APIRESP.DAT"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FILE-STATUS.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  API-FILE.
005400 COPY APIREC.
005500*
005600 WORKING-STORAGE SECTION.
005700******************************************************
005800* LOG MESSAGE DEFINITIONS, MERIDIAN STANDARD SHAPE
005900******************************************************
006000 01  LOGREC.
006100     05  FILLER      PIC X(20) VALUE
006200         "API RESPONSE ORDER =>".
006300     05  REC-ORDER-ID PIC 9(09).
006400     05  FILLER      PIC X(14) VALUE
006500         " RESP-STATUS =>".
006600     05  REC-RESP-STATUS PIC X(07).
006700     05  FILLER      PIC X(13) VALUE
006800         " RESP-DATA =>".
006900     05  REC-RESP-DATA PIC $$$$$$9.99.
007000 01  LOGMSG.
007100     05  FILLER      PIC X(14) VALUE
007200         "APIRULE     =>".
007300     05  LOGMSG-TEXT PIC X(50).
007400 01  LOGMSG-ERR.
007500     05  FILLER      PIC X(15) VALUE
007600         "APIRULE ERR =>".
007700     05  LOG-ERR-ROUTINE PIC X(10).
007800     05  FILLER      PIC X(21) VALUE
007900         " FAILED: FILE-STAT = ".
008000     05  LOG-ERR-STATUS PIC X(02).
008100******************************************************
008200* FILE STATUS
008300******************************************************
008400 01  FILE-STATUS.
008500     05  STATUS-1    PIC X.
008600     05  STATUS-2    PIC X.
008700******************************************************
008800* SCAN-FOR-MATCH SWITCH
008900******************************************************
009000 01  WS-SWITCHES.
009100     05  WS-FOUND-SW                 PIC X VALUE 'N'.
009200         88  WS-FOUND                        VALUE 'Y'.
009300     05  FILLER                      PIC X(02) VALUE SPACES.
009400******************************************************
009500* SHARED DOLLAR-BREAK THRESHOLDS
009600******************************************************
009700 COPY THRSHLD.
009800******************************************************
009900* WORK AREAS FOR THE THRESHOLD COMPARISONS
010000******************************************************
010100 01  WS-COMPARE-AMOUNT                PIC S9(07)V99.
010200 01  WS-COMPARE-AMOUNT-R REDEFINES WS-COMPARE-AMOUNT
010300                                     PIC 9(09).
010400 01  WS-LOOKUP-KEY                    PIC 9(09).
010500 01  WS-LOOKUP-KEY-R REDEFINES WS-LOOKUP-KEY
010600                                     PIC X(09).
010700 01  WS-STATUS-TEXT                   PIC X(07).
010800 01  WS-STATUS-TEXT-R REDEFINES WS-STATUS-TEXT.
010900     05  WS-STAT-FIRST-CHAR           PIC X.
011000     05  FILLER                       PIC X(06).
011100*
011200 77  REC-FOUND                        PIC S9(9) COMP VALUE 1.
011300 77  REC-NOT-FOUND                    PIC S9(9) COMP VALUE 2.
011400******************************************************
011500* USER-DEFINED DATA RECORD, PASSED FROM ORDDISP
011600******************************************************
011700 LINKAGE SECTION.
011800 COPY ORDREC.
011900 01  LK-RESULT-STATUS                PIC X(13).
012000*
012100 PROCEDURE DIVISION USING ORDER-RECORD LK-RESULT-STATUS.
012200*
012300 START-APIRULE.
012400     MOVE "Started" TO LOGMSG-TEXT.
012500     PERFORM DO-USERLOG.
012600     OPEN INPUT API-FILE.
012700     IF STATUS-1 NOT = "0"
012800         MOVE "OPEN" TO LOG-ERR-ROUTINE
012900         MOVE STATUS-1 TO LOG-ERR-STATUS
013000         PERFORM DO-USERLOG-ERR
013100         MOVE 'api_failure' TO LK-RESULT-STATUS
013200         GO TO A-999-EXIT.
013300     PERFORM 1000-SCAN-FOR-ORDER THRU 1000-EXIT.
013400     CLOSE API-FILE.
013500     IF WS-FOUND
013600         PERFORM 2000-EVALUATE-RESPONSE THRU 2000-EXIT
013700         MOVE OR-ORDER-ID TO REC-ORDER-ID
013800         MOVE AR-RESP-STATUS TO REC-RESP-STATUS
013900         MOVE AR-RESP-DATA TO REC-RESP-DATA
014000         PERFORM DO-USERLOG-REC
014100     ELSE
014200         MOVE "Record Not Found" TO LOGMSG-TEXT
014300         PERFORM DO-USERLOG
014400         MOVE 'api_failure' TO LK-RESULT-STATUS.
014500     MOVE "Exiting" TO LOGMSG-TEXT.
014600     PERFORM DO-USERLOG.
014700 A-999-EXIT.
014800     EXIT PROGRAM.
014900******************************************************
015000* 1000-SCAN-FOR-ORDER - READ THE EXTRACT SEQUENTIALLY
015100* UNTIL AR-ORDER-ID MATCHES THE ORDER BEING PROCESSED
015200******************************************************
015300 1000-SCAN-FOR-ORDER.
015400     READ API-FILE
015500         AT END
015600             MOVE REC-NOT-FOUND TO WS-LOOKUP-KEY
015700             GO TO 1000-EXIT.
015800     IF AR-ORDER-ID NOT = OR-ORDER-ID
015900         GO TO 1000-SCAN-FOR-ORDER.
016000     MOVE REC-FOUND TO WS-LOOKUP-KEY.
016100     SET WS-FOUND TO TRUE.
016200 1000-EXIT.
016300     EXIT.
016400******************************************************
016500* 2000-EVALUATE-RESPONSE - APPLY THE API-RULE THRESHOLDS
016600******************************************************
016700 2000-EVALUATE-RESPONSE.
016800     MOVE AR-RESP-STATUS TO WS-STATUS-TEXT.
016900     IF NOT AR-STATUS-SUCCESS
017000         MOVE 'api_error' TO LK-RESULT-STATUS
017100         GO TO 2000-EXIT.
017200     MOVE OR-ORDER-AMOUNT TO WS-COMPARE-AMOUNT.
017300     IF AR-RESP-DATA >= TH-API-DATA-THRESHOLD AND
017400             WS-COMPARE-AMOUNT < TH-API-AMOUNT-THRESHOLD
017500         MOVE 'processed' TO LK-RESULT-STATUS
017600     ELSE IF AR-RESP-DATA < TH-API-DATA-THRESHOLD OR
017700             OR-FLAG-YES
017800         MOVE 'pending' TO LK-RESULT-STATUS
017900     ELSE
018000         MOVE 'error' TO LK-RESULT-STATUS.
018100 2000-EXIT.
018200     EXIT.
018300******************************************************
018400* WRITE OUT A LOG/REC/ERR MESSAGE
018500******************************************************
018600 DO-USERLOG-ERR.
018700     DISPLAY LOGMSG-ERR.
018800 DO-USERLOG.
018900     DISPLAY LOGMSG.
019000 DO-USERLOG-REC.
019100     DISPLAY LOGREC.
