000100*
000200* MERIDIAN DATA SERVICES - ORDER PROCESSING SYSTEM
000300* ALL RIGHTS RESERVED
000400*
000500* THIS PROGRAM IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600* MERIDIAN DATA SERVICES.  THE NOTICE ABOVE DOES NOT EVIDENCE
000700* ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
000800*
000900* IDENT: UNKRULE.CBL  1.4
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.  UNKRULE.
001300 AUTHOR.  D J WREN.
001400 INSTALLATION.  MERIDIAN DATA SERVICES.
001500 DATE-WRITTEN.  03/16/1994.
001600 DATE-COMPILED.
001700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*****************************************************************
001900* CHANGE LOG
002000*****************************************************************
002100* 03/16/94 DJW  INITIAL VERSION - UNKNOWN-RULE, CALLED BY
002200*               ORDDISP FOR ANY ORDER TYPE CODE IT DOES NOT
002300*               RECOGNIZE.
002400* 02/08/96 DJW  SAVE THE ORDER TYPE CODE BEFORE RETURNING SO
002500*               SUPPORT CAN SEE WHAT CODE TRIPPED THE UNKNOWN
002600*               PATH (INC-1962).
002700* 03/04/97 LMK  RESULT CODE SAVE AREA WIDENED TO MATCH THE
002800*               13-BYTE STATUS FIELD USED BY THE OTHER RULE
002900*               PROGRAMS (INC-2110).
003000* 11/09/98 PAS  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
003100*               PROGRAM, NO CHANGE REQUIRED.
003200* 05/06/03 LMK  RECAST AS A CALLED SUBPROGRAM OF ORDDISP,
003300*               DROPPED THE SERVICE-CALL SHELL (CR-2003-118).
003400* 09/29/04 RTC  ADDED THE ORDER ID EDIT WORK AREA SO THE CALLER'S
003500*               ORDER ID IS AVAILABLE FOR DIAGNOSTIC DISPLAY IF
003600*               SUPPORT NEEDS TO TRACE A CALL (INC-3102).
003700*****************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  MERIDIAN-486.
004200 OBJECT-COMPUTER.  MERIDIAN-486.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 WORKING-STORAGE SECTION.
004700******************************************************
004800* LOG MESSAGE DEFINITION, MERIDIAN STANDARD SHAPE
004900******************************************************
005000 01  LOGMSG.
005100     05  FILLER      PIC X(14) VALUE
005200         "UNKRULE     =>".
005300     05  LOGMSG-TEXT PIC X(50).
005400******************************************************
005500* WORK AREAS - PADDED OUT TO THE SHOP STANDARD SHAPE
005600******************************************************
005700 01  WS-ORDER-ID-EDIT                 PIC 9(09).
005800 01  WS-ORDER-ID-EDIT-R REDEFINES WS-ORDER-ID-EDIT
005900                                     PIC X(09).
006000 01  WS-ORDER-TYPE-SAVE               PIC X(01).
006100 01  WS-ORDER-TYPE-SAVE-R REDEFINES WS-ORDER-TYPE-SAVE
006200                                     PIC X(01).
006300 01  WS-RESULT-CODE-SAVE              PIC X(13).
006400 01  WS-RESULT-CODE-SAVE-R REDEFINES WS-RESULT-CODE-SAVE.
006500     05  WS-RCS-FIRST-CHAR            PIC X.
006600     05  FILLER                       PIC X(12).
006700*
006800 77  WS-LOG-LEN                       PIC S9(04) COMP.
006900******************************************************
007000* USER-DEFINED DATA RECORD, PASSED FROM ORDDISP
007100******************************************************
007200 LINKAGE SECTION.
007300 COPY ORDREC.
007400 01  LK-RESULT-STATUS                PIC X(13).
007500*
007600 PROCEDURE DIVISION USING ORDER-RECORD LK-RESULT-STATUS.
007700*
007800 START-UNKRULE.
007900     MOVE LENGTH OF LOGMSG TO WS-LOG-LEN.
008000     MOVE "Started" TO LOGMSG-TEXT.
008100     PERFORM DO-USERLOG.
008200     MOVE OR-ORDER-ID TO WS-ORDER-ID-EDIT.
008300     MOVE OR-ORDER-TYPE TO WS-ORDER-TYPE-SAVE.
008400     MOVE 'unknown_type' TO LK-RESULT-STATUS.
008500     MOVE LK-RESULT-STATUS TO WS-RESULT-CODE-SAVE.
008600     MOVE "Exiting" TO LOGMSG-TEXT.
008700     PERFORM DO-USERLOG.
008800     EXIT PROGRAM.
008900******************************************************
009000* WRITE OUT A LOG MESSAGE
009100******************************************************
009200 DO-USERLOG.
009300     DISPLAY LOGMSG.
