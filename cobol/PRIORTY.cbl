000100*
000200* MERIDIAN DATA SERVICES - ORDER PROCESSING SYSTEM
000300* ALL RIGHTS RESERVED
000400*
000500* THIS PROGRAM IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600* MERIDIAN DATA SERVICES.  THE NOTICE ABOVE DOES NOT EVIDENCE
000700* ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
000800*
000900* IDENT: PRIORTY.CBL  1.5
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.  PRIORTY.
001300 AUTHOR.  P A SINGH.
001400 INSTALLATION.  MERIDIAN DATA SERVICES.
001500 DATE-WRITTEN.  03/18/1994.
001600 DATE-COMPILED.
001700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*****************************************************************
001900* CHANGE LOG
002000*****************************************************************
002100* 03/18/94 PAS  INITIAL VERSION - PRIORITY-RULE, CALLED BY
002200*               ORDDISP AFTER EVERY ORDER IS DISPATCHED.
002300* 06/05/95 PAS  SAVE THE THRESHOLD VALUE USED FOR THE COMPARE
002400*               SO IT SHOWS UP IN A DUMP IF THE CALL ABENDS
002500*               (INC-1755).
002600* 09/02/98 LMK  THRESHOLD MOVED OUT TO THE SHARED THRSHLD
002700*               COPYBOOK SO IT MATCHES API-RULE AND
002800*               EXPORT-RULE (INC-2610).
002900* 11/09/98 PAS  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
003000*               PROGRAM, NO CHANGE REQUIRED.
003100* 05/06/03 LMK  RECAST AS A CALLED SUBPROGRAM OF ORDDISP,
003200*               DROPPED THE SERVICE-CALL SHELL (CR-2003-118).
003300* 09/29/04 RTC  RESULT PRIORITY SAVE AREA REDEFINED WITH A
003400*               FIRST-CHARACTER VIEW TO MATCH THE OTHER RULE
003500*               PROGRAMS' DIAGNOSTIC WORK AREAS (INC-3102).
003600*****************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  MERIDIAN-486.
004100 OBJECT-COMPUTER.  MERIDIAN-486.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 WORKING-STORAGE SECTION.
004600******************************************************
004700* LOG MESSAGE DEFINITION, MERIDIAN STANDARD SHAPE
004800******************************************************
004900 01  LOGMSG.
005000     05  FILLER      PIC X(14) VALUE
005100         "PRIORTY     =>".
005200     05  LOGMSG-TEXT PIC X(50).
005300******************************************************
005400* SHARED DOLLAR-BREAK THRESHOLDS
005500******************************************************
005600 COPY THRSHLD.
005700******************************************************
005800* WORK AREAS FOR THE THRESHOLD COMPARISON
005900******************************************************
006000 01  WS-COMPARE-AMOUNT                PIC S9(07)V99.
006100 01  WS-COMPARE-AMOUNT-R REDEFINES WS-COMPARE-AMOUNT
006200                                     PIC 9(09).
006300 01  WS-THRESHOLD-SAVE                PIC S9(07)V99.
006400 01  WS-THRESHOLD-SAVE-R REDEFINES WS-THRESHOLD-SAVE
006500                                     PIC 9(09).
006600 01  WS-PRIORITY-SAVE                 PIC X(04).
006700 01  WS-PRIORITY-SAVE-R REDEFINES WS-PRIORITY-SAVE.
006800     05  WS-PRI-FIRST-CHAR            PIC X.
006900     05  FILLER                       PIC X(03).
007000*
007100 77  WS-LOG-LEN                       PIC S9(04) COMP.
007200******************************************************
007300* PASSED FIELDS - THE ORDER AMOUNT AND THE RETURNED
007400* PRIORITY CODE
007500******************************************************
007600 LINKAGE SECTION.
007700 01  LK-ORDER-AMOUNT                  PIC S9(07)V99.
007800 01  LK-RESULT-PRIORITY               PIC X(04).
007900*
008000 PROCEDURE DIVISION USING LK-ORDER-AMOUNT LK-RESULT-PRIORITY.
008100*
008200 START-PRIORTY.
008300     MOVE LENGTH OF LOGMSG TO WS-LOG-LEN.
008400     MOVE "Started" TO LOGMSG-TEXT.
008500     PERFORM DO-USERLOG.
008600     MOVE LK-ORDER-AMOUNT TO WS-COMPARE-AMOUNT.
008700     MOVE TH-HIGH-PRIORITY-THRESHOLD TO WS-THRESHOLD-SAVE.
008800     IF LK-ORDER-AMOUNT > TH-HIGH-PRIORITY-THRESHOLD
008900         MOVE 'high' TO LK-RESULT-PRIORITY
009000     ELSE
009100         MOVE 'low' TO LK-RESULT-PRIORITY.
009200     MOVE LK-RESULT-PRIORITY TO WS-PRIORITY-SAVE.
009300     MOVE "Exiting" TO LOGMSG-TEXT.
009400     PERFORM DO-USERLOG.
009500     EXIT PROGRAM.
009600******************************************************
009700* WRITE OUT A LOG MESSAGE
009800******************************************************
009900 DO-USERLOG.
010000     DISPLAY LOGMSG.
