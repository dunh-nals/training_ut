000100*
000200* MERIDIAN DATA SERVICES - ORDER PROCESSING SYSTEM
000300* ALL RIGHTS RESERVED
000400*
000500* THIS PROGRAM IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600* MERIDIAN DATA SERVICES.  THE NOTICE ABOVE DOES NOT EVIDENCE
000700* ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
000800*
000900* IDENT: EXPRULE.CBL  1.5
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.  EXPRULE.
001300 AUTHOR.  R T COLLINS.
001400 INSTALLATION.  MERIDIAN DATA SERVICES.
001500 DATE-WRITTEN.  03/11/1994.
001600 DATE-COMPILED.
001700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*****************************************************************
001900* CHANGE LOG
002000*****************************************************************
002100* 03/11/94 RTC  INITIAL VERSION - EXPORT-RULE, CALLED BY
002200*               ORDDISP FOR TYPE A (EXPORT) ORDERS.
002300* 04/18/94 RTC  FILE NAME NOW CARRIES THE USER ID AND RUN TIME
002400*               SO REPEAT RUNS DO NOT COLLIDE (AR-121).
002500* 09/02/94 DJW  ADDED HIGH-VALUE NOTE ROW TO THE EXPORT FILE
002600*               PER THE ORDER PROCESSING SPEC ADDENDUM.
002700* 06/30/95 LMK  WRITE FAILURE NOW RETURNS EXPORT-FAILED RATHER
002800*               THAN ABENDING THE RUN (INC-2205).
002900* 11/09/98 PAS  YEAR 2000 REVIEW - RUN TIME FIELD IS HHMMSSHH,
003000*               NO CENTURY DIGITS INVOLVED, NO CHANGE NEEDED.
003100* 05/06/03 LMK  RECAST AS A CALLED SUBPROGRAM OF ORDDISP,
003200*               DROPPED THE SERVICE-CALL SHELL (CR-2003-118).
003300* 02/11/04 RTC  FILE NAME PREFIX WAS ONE BYTE TOO WIDE AND WAS
003400*               PUTTING A STRAY BLANK AHEAD OF THE USER ID
003500*               (INC-2984).  ALSO EDIT THE AMOUNT COLUMN FROM A
003600*               SIGNED WORK FIELD - A CREDIT-MEMO ORDER WAS
003700*               EXPORTING ITS AMOUNT AS POSITIVE.
003800*****************************************************************
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  MERIDIAN-486.
004300 OBJECT-COMPUTER.  MERIDIAN-486.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT EXPORT-FILE ASSIGN TO WS-EXPORT-FILE-NAME
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FILE-STATUS.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  EXPORT-FILE.
005600 01  EXPORT-LINE.
005700     05  EXPORT-LINE-TEXT             PIC X(76).
005800     05  FILLER                       PIC X(04).
005900*
006000 WORKING-STORAGE SECTION.
006100******************************************************
006200* LOG MESSAGE DEFINITIONS, MERIDIAN STANDARD SHAPE
006300******************************************************
006400 01  LOGMSG.
006500     05  FILLER      PIC X(14) VALUE
006600         "EXPRULE     =>".
006700     05  LOGMSG-TEXT PIC X(50).
006800 01  LOGMSG-ERR.
006900     05  FILLER      PIC X(15) VALUE
007000         "EXPRULE ERR =>".
007100     05  LOG-ERR-ROUTINE PIC X(10).
007200     05  FILLER      PIC X(21) VALUE
007300         " FAILED: FILE-STAT = ".
007400     05  LOG-ERR-STATUS PIC X(02).
007500******************************************************
007600* FILE STATUS
007700******************************************************
007800 01  FILE-STATUS.
007900     05  STATUS-1    PIC X.
008000     05  STATUS-2    PIC X.
008100******************************************************
008200* RUN TIME STAMP - DRIVES THE EXPORT FILE NAME
008300******************************************************
008400 01  WS-CURRENT-TIME                 PIC 9(08).
008500 01  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.
008600     05  WS-CT-HH                    PIC 99.
008700     05  WS-CT-MM                    PIC 99.
008800     05  WS-CT-SS                    PIC 99.
008900     05  WS-CT-HS                    PIC 99.
009000******************************************************
009100* EXPORT FILE NAME, BUILT PIECE BY PIECE
009200* PREFIX IS THE 14-BYTE LITERAL "orders_type_A_" WITH NO
009300* TRAILING BLANK - SEE INC-2984
009400******************************************************
009500 01  WS-EXPORT-FILE-NAME             PIC X(40) VALUE SPACES.
009600 01  WS-EXPORT-FILE-NAME-R REDEFINES WS-EXPORT-FILE-NAME.
009700     05  WS-EFN-PREFIX               PIC X(14).
009800     05  WS-EFN-USER                 PIC X(09).
009900     05  WS-EFN-FILL1                PIC X(01).
010000     05  WS-EFN-STAMP                PIC X(08).
010100     05  WS-EFN-SUFFIX               PIC X(04).
010200     05  WS-EFN-REST                 PIC X(04).
010300******************************************************
010400* EDITED AMOUNT FOR THE DATA ROW - SIGNED, SEE INC-2984
010500******************************************************
010600 01  WS-AMOUNT-SIGNED                PIC S9(07)V99.
010700 01  WS-AMOUNT-SIGNED-R REDEFINES WS-AMOUNT-SIGNED
010800                                     PIC S9(09).
010900 77  WS-AMOUNT-EDIT                  PIC -ZZZZZZ9.99.
011000******************************************************
011100* ORDER FLAG SPELLED OUT FOR THE DATA ROW
011200******************************************************
011300 77  WS-FLAG-TEXT                    PIC X(05).
011400*
011500 77  RESULT-CODE-LEN                 PIC S9(04) COMP.
011600******************************************************
011700* SHARED DOLLAR-BREAK THRESHOLDS
011800******************************************************
011900 COPY THRSHLD.
012000******************************************************
012100* USER-DEFINED DATA RECORD, PASSED FROM ORDDISP
012200******************************************************
012300 LINKAGE SECTION.
012400 COPY ORDREC.
012500 01  LK-RESULT-STATUS                PIC X(13).
012600*
012700 PROCEDURE DIVISION USING ORDER-RECORD LK-RESULT-STATUS.
012800*
012900 START-EXPRULE.
013000     MOVE "Started" TO LOGMSG-TEXT.
013100     PERFORM DO-USERLOG.
013200******************************************************
013300* SET THE STATUS TO EXPORTED BEFORE THE FILE IS WRITTEN
013400******************************************************
013500     MOVE 'exported' TO LK-RESULT-STATUS.
013600     PERFORM 1000-BUILD-FILE-NAME THRU 1000-EXIT.
013700     OPEN OUTPUT EXPORT-FILE.
013800     IF STATUS-1 NOT = "0"
013900         MOVE "OPEN" TO LOG-ERR-ROUTINE
014000         MOVE STATUS-1 TO LOG-ERR-STATUS
014100         PERFORM DO-USERLOG-ERR
014200         PERFORM WRITEIT-ERROR
014300         GO TO A-999-EXIT.
014400     PERFORM 2000-WRITE-HEADER THRU 2000-EXIT.
014500     PERFORM 3000-WRITE-DATA-ROW THRU 3000-EXIT.
014600     IF OR-ORDER-AMOUNT > TH-HIGH-VALUE-THRESHOLD OF
014700             THRESHOLD-VALUES
014800         PERFORM 4000-WRITE-NOTE-ROW THRU 4000-EXIT.
014900     CLOSE EXPORT-FILE.
015000     MOVE "Export completed" TO LOGMSG-TEXT.
015100     PERFORM DO-USERLOG.
015200     GO TO A-999-EXIT.
015300******************************************************
015400* WRITE FAILED - RETURN EXPORT-FAILED, NOT EXPORTED
015500******************************************************
015600 WRITEIT-ERROR.
015700     MOVE 'export_failed' TO LK-RESULT-STATUS.
015800     MOVE "Export failed" TO LOGMSG-TEXT.
015900     PERFORM DO-USERLOG.
016000******************************************************
016100* LEAVE
016200******************************************************
016300 A-999-EXIT.
016400     EXIT PROGRAM.
016500******************************************************
016600* 1000-BUILD-FILE-NAME - orders_type_A_<user>_<HHMMSSHH>.csv
016700******************************************************
016800 1000-BUILD-FILE-NAME.
016900     ACCEPT WS-CURRENT-TIME FROM TIME.
017000     MOVE "orders_type_A_" TO WS-EFN-PREFIX.
017100     MOVE OR-USER-ID TO WS-EFN-USER.
017200     MOVE "_" TO WS-EFN-FILL1.
017300     MOVE WS-CURRENT-TIME TO WS-EFN-STAMP.
017400     MOVE ".csv" TO WS-EFN-SUFFIX.
017500     MOVE SPACES TO WS-EFN-REST.
017600 1000-EXIT.
017700     EXIT.
017800******************************************************
017900* 2000-WRITE-HEADER
018000******************************************************
018100 2000-WRITE-HEADER.
018200     MOVE SPACES TO EXPORT-LINE.
018300     STRING "ID,Type,Amount,Flag,Status,Priority"
018400         DELIMITED BY SIZE INTO EXPORT-LINE-TEXT.
018500     WRITE EXPORT-LINE.
018600     IF STATUS-1 NOT = "0"
018700         MOVE "WRITE" TO LOG-ERR-ROUTINE
018800         MOVE STATUS-1 TO LOG-ERR-STATUS
018900         PERFORM DO-USERLOG-ERR
019000         PERFORM WRITEIT-ERROR
019100         GO TO A-999-EXIT.
019200 2000-EXIT.
019300     EXIT.
019400******************************************************
019500* 3000-WRITE-DATA-ROW
019600******************************************************
019700 3000-WRITE-DATA-ROW.
019800     MOVE OR-ORDER-AMOUNT TO WS-AMOUNT-SIGNED.
019900     MOVE WS-AMOUNT-SIGNED TO WS-AMOUNT-EDIT.
020000     IF OR-FLAG-YES
020100         MOVE "true" TO WS-FLAG-TEXT
020200     ELSE
020300         MOVE "false" TO WS-FLAG-TEXT.
020400     MOVE SPACES TO EXPORT-LINE.
020500     STRING OR-ORDER-ID         DELIMITED BY SIZE
020600            ","                 DELIMITED BY SIZE
020700            OR-ORDER-TYPE       DELIMITED BY SIZE
020800            ","                 DELIMITED BY SIZE
020900            WS-AMOUNT-EDIT      DELIMITED BY SIZE
021000            ","                 DELIMITED BY SIZE
021100            WS-FLAG-TEXT        DELIMITED BY SPACE
021200            ","                 DELIMITED BY SIZE
021300            "exported"          DELIMITED BY SIZE
021400            ","                 DELIMITED BY SIZE
021500            OR-ORDER-PRIORITY   DELIMITED BY SPACE
021600            INTO EXPORT-LINE-TEXT.
021700     WRITE EXPORT-LINE.
021800     IF STATUS-1 NOT = "0"
021900         MOVE "WRITE" TO LOG-ERR-ROUTINE
022000         MOVE STATUS-1 TO LOG-ERR-STATUS
022100         PERFORM DO-USERLOG-ERR
022200         PERFORM WRITEIT-ERROR
022300         GO TO A-999-EXIT.
022400 3000-EXIT.
022500     EXIT.
022600******************************************************
022700* 4000-WRITE-NOTE-ROW - HIGH VALUE ORDERS ONLY
022800******************************************************
022900 4000-WRITE-NOTE-ROW.
023000     MOVE SPACES TO EXPORT-LINE.
023100     STRING ",,,,Note,High value order"
023200         DELIMITED BY SIZE INTO EXPORT-LINE-TEXT.
023300     WRITE EXPORT-LINE.
023400     IF STATUS-1 NOT = "0"
023500         MOVE "WRITE" TO LOG-ERR-ROUTINE
023600         MOVE STATUS-1 TO LOG-ERR-STATUS
023700         PERFORM DO-USERLOG-ERR
023800         PERFORM WRITEIT-ERROR
023900         GO TO A-999-EXIT.
024000 4000-EXIT.
024100     EXIT.
024200******************************************************
024300* WRITE OUT A LOG/ERR MESSAGE
024400******************************************************
024500 DO-USERLOG-ERR.
024600     MOVE LENGTH OF LOGMSG-ERR TO RESULT-CODE-LEN.
024700     DISPLAY LOGMSG-ERR.
024800 DO-USERLOG.
024900     MOVE LENGTH OF LOGMSG TO RESULT-CODE-LEN.
025000     DISPLAY LOGMSG.
