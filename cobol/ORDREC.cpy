000100*****************************************************************
000200* ORDREC - ORDER MASTER RECORD LAYOUT
000300* ONE ENTRY PER PENDING ORDER, KEYED BY USER-ID/ORDER-ID.
000400* USED BY ORDDISP (FD) AND BY EXPRULE/APIRULE/SIMRULE/UNKRULE
000500* (LINKAGE) TO PASS THE ORDER BEING PROCESSED.
000600*****************************************************************
000700* 03/11/94 RTC  INITIAL LAYOUT FOR ORDER-DISPATCH REWRITE
000800* 09/02/98 LMK  ADDED PRIORITY 88-LEVELS FOR OPS DISPLAY
000900*****************************************************************
001000 01  ORDER-RECORD.
001100     05  OR-ORDER-ID                 PIC 9(09).
001200     05  OR-ORDER-TYPE               PIC X(01).
001300         88  OR-TYPE-EXPORT                  VALUE 'A'.
001400         88  OR-TYPE-API                     VALUE 'B'.
001500         88  OR-TYPE-SIMPLE                  VALUE 'C'.
001600     05  OR-ORDER-AMOUNT             PIC S9(07)V99.
001700     05  OR-ORDER-FLAG               PIC X(01).
001800         88  OR-FLAG-YES                     VALUE 'Y'.
001900         88  OR-FLAG-NO                      VALUE 'N'.
002000     05  OR-ORDER-STATUS             PIC X(13).
002100         88  OR-STATUS-NEW                   VALUE 'new'.
002200         88  OR-STATUS-EXPORTED              VALUE 'exported'.
002300         88  OR-STATUS-PROCESSED             VALUE 'processed'.
002400         88  OR-STATUS-PENDING               VALUE 'pending'.
002500         88  OR-STATUS-COMPLETED             VALUE 'completed'.
002600         88  OR-STATUS-IN-PROGRESS           VALUE 'in_progress'.
002700         88  OR-STATUS-ERROR                 VALUE 'error'.
002800         88  OR-STATUS-EXPORT-FAILED         VALUE 'export_failed'.
002900         88  OR-STATUS-API-ERROR             VALUE 'api_error'.
003000         88  OR-STATUS-API-FAILURE           VALUE 'api_failure'.
003100         88  OR-STATUS-DB-ERROR              VALUE 'db_error'.
003200         88  OR-STATUS-UNKNOWN-TYPE          VALUE 'unknown_type'.
003300     05  OR-ORDER-PRIORITY           PIC X(04).
003400         88  OR-PRIORITY-LOW                 VALUE 'low'.
003500         88  OR-PRIORITY-HIGH                VALUE 'high'.
003600     05  OR-USER-ID                  PIC 9(09).
003700     05  FILLER                      PIC X(30).
