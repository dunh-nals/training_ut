000100*
000200* MERIDIAN DATA SERVICES - ORDER PROCESSING SYSTEM
000300* ALL RIGHTS RESERVED
000400*
000500* THIS PROGRAM IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600* MERIDIAN DATA SERVICES.  THE NOTICE ABOVE DOES NOT EVIDENCE
000700* ANY ACTUAL OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
000800*
000900* IDENT: SIMRULE.CBL  1.4
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.  SIMRULE.
001300 AUTHOR.  D J WREN.
001400 INSTALLATION.  MERIDIAN DATA SERVICES.
001500 DATE-WRITTEN.  03/16/1994.
001600 DATE-COMPILED.
001700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*****************************************************************
001900* CHANGE LOG
002000*****************************************************************
002100* 03/16/94 DJW  INITIAL VERSION - SIMPLE-RULE, CALLED BY
002200*               ORDDISP FOR TYPE C (SIMPLE) ORDERS.
002300* 07/12/95 DJW  ADDED THE WS-AMOUNT-UNSIGNED WORK AREA TO PICK
002400*               UP THE ORDER AMOUNT FOR THE OPERATOR DISPLAY
002500*               LINE (INC-1830).
002600* 03/04/97 LMK  RESULT CODE SAVE AREA WIDENED TO MATCH THE
002700*               13-BYTE STATUS FIELD USED BY THE OTHER RULE
002800*               PROGRAMS (INC-2110).
002900* 11/09/98 PAS  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
003000*               PROGRAM, NO CHANGE REQUIRED.
003100* 05/06/03 LMK  RECAST AS A CALLED SUBPROGRAM OF ORDDISP,
003200*               DROPPED THE SERVICE-CALL SHELL (CR-2003-118).
003300* 09/29/04 RTC  ADDED THE ORDER ID EDIT WORK AREA SO THE CALLER'S
003400*               ORDER ID IS AVAILABLE FOR DIAGNOSTIC DISPLAY IF
003500*               SUPPORT NEEDS TO TRACE A CALL (INC-3102).
003600*****************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  MERIDIAN-486.
004100 OBJECT-COMPUTER.  MERIDIAN-486.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 WORKING-STORAGE SECTION.
004600******************************************************
004700* LOG MESSAGE DEFINITION, MERIDIAN STANDARD SHAPE
004800******************************************************
004900 01  LOGMSG.
005000     05  FILLER      PIC X(14) VALUE
005100         "SIMRULE     =>".
005200     05  LOGMSG-TEXT PIC X(50).
005300******************************************************
005400* WORK AREAS - PADDED OUT TO THE SHOP STANDARD SHAPE
005500******************************************************
005600 01  WS-ORDER-ID-EDIT                 PIC 9(09).
005700 01  WS-ORDER-ID-EDIT-R REDEFINES WS-ORDER-ID-EDIT
005800                                     PIC X(09).
005900 01  WS-AMOUNT-UNSIGNED               PIC 9(07)V99.
006000 01  WS-AMOUNT-UNSIGNED-R REDEFINES WS-AMOUNT-UNSIGNED
006100                                     PIC 9(09).
006200 01  WS-RESULT-CODE-SAVE              PIC X(13).
006300 01  WS-RESULT-CODE-SAVE-R REDEFINES WS-RESULT-CODE-SAVE.
006400     05  WS-RCS-FIRST-CHAR            PIC X.
006500     05  FILLER                       PIC X(12).
006600*
006700 77  WS-LOG-LEN                       PIC S9(04) COMP.
006800******************************************************
006900* USER-DEFINED DATA RECORD, PASSED FROM ORDDISP
007000******************************************************
007100 LINKAGE SECTION.
007200 COPY ORDREC.
007300 01  LK-RESULT-STATUS                PIC X(13).
007400*
007500 PROCEDURE DIVISION USING ORDER-RECORD LK-RESULT-STATUS.
007600*
007700 START-SIMRULE.
007800     MOVE LENGTH OF LOGMSG TO WS-LOG-LEN.
007900     MOVE "Started" TO LOGMSG-TEXT.
008000     PERFORM DO-USERLOG.
008100     MOVE OR-ORDER-ID TO WS-ORDER-ID-EDIT.
008200     MOVE OR-ORDER-AMOUNT TO WS-AMOUNT-UNSIGNED.
008300     IF OR-FLAG-YES
008400         MOVE 'completed' TO LK-RESULT-STATUS
008500     ELSE
008600         MOVE 'in_progress' TO LK-RESULT-STATUS.
008700     MOVE LK-RESULT-STATUS TO WS-RESULT-CODE-SAVE.
008800     MOVE "Exiting" TO LOGMSG-TEXT.
008900     PERFORM DO-USERLOG.
009000     EXIT PROGRAM.
009100******************************************************
009200* WRITE OUT A LOG MESSAGE
009300******************************************************
009400 DO-USERLOG.
009500     DISPLAY LOGMSG.
