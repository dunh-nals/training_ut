000100*****************************************************************
000200* APIREC - RATING SERVICE RESPONSE RECORD LAYOUT
000300* STAND-IN FOR THE EXTERNAL RATING SERVICE.  APIRULE READS THIS
000400* FILE SEQUENTIALLY AND MATCHES ON AR-ORDER-ID TO SIMULATE A
000500* KEYED SERVICE CALL.
000600*****************************************************************
000700* 03/11/94 RTC  INITIAL LAYOUT FOR ORDER-DISPATCH REWRITE
000800*****************************************************************
000900 01  API-RESPONSE-RECORD.
001000     05  AR-ORDER-ID                 PIC 9(09).
001100     05  AR-RESP-STATUS              PIC X(07).
001200         88  AR-STATUS-SUCCESS               VALUE 'success'.
001300     05  AR-RESP-DATA                PIC S9(07)V99.
001400     05  FILLER                      PIC X(20).
