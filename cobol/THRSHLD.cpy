000100*****************************************************************
000200* THRSHLD - SHARED ORDER-PROCESSING THRESHOLD CONSTANTS
000300* COPIED BY PRIORTY, APIRULE AND EXPRULE SO THE DOLLAR BREAKS
000400* ARE MAINTAINED IN ONE PLACE.
000500*****************************************************************
000600* 03/11/94 RTC  INITIAL VALUES FOR ORDER-DISPATCH REWRITE
000700*****************************************************************
000800 01  THRESHOLD-VALUES.
000900     05  TH-API-DATA-THRESHOLD       PIC S9(07)V99 VALUE 50.00.
001000     05  TH-API-AMOUNT-THRESHOLD     PIC S9(07)V99 VALUE 100.00.
001100     05  TH-HIGH-VALUE-THRESHOLD     PIC S9(07)V99 VALUE 150.00.
001200     05  TH-HIGH-PRIORITY-THRESHOLD  PIC S9(07)V99 VALUE 200.00.
001300     05  FILLER                      PIC X(20).
